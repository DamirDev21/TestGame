000100******************************************************************
000200*                                                                *
000300*  MEMBER     :  PLYBT102                                       *
000400*                                                                *
000500*  SYSTEM     :  PLAYER REGISTRY BATCH SUBSYSTEM                 *
000600*                                                                *
000700*  CONTENTS   :  TRANSACTION REQUEST RECORD.  EACH OPTIONAL      *
000800*                FIELD IS PRECEDED BY A ONE BYTE PRESENCE FLAG   *
000900*                ('Y' = SUPPLIED ON THE INPUT TRANSACTION,       *
001000*                 'N' = NOT SUPPLIED).  SINCE THE FIXED RECORD   *
001100*                HAS NO CONCEPT OF A NULL VALUE THE FLAG TAKES   *
001200*                THE PLACE OF THE NULLABLE COLUMN ON THE OLD     *
001300*                ON-LINE SYSTEM THIS REPLACES.                   *
001400*                                                                *
001500*  CHANGE HISTORY:                                               *
001600*    DATE      BY    REQ#     DESCRIPTION                        *
001700*  --------  -----  -------  ------------------------------------*
001800*  19870316  RAH   GC-0447  INITIAL CREATION.                    *
001900*  19890910  TLW   GC-0512  ADDED DELETE/GETID TARGET ID.        *
002000*  19940718  DKM   GC-0650  ADDED LIST/COUNT SELECTION CRITERIA. *
002100*  19981112  TLW   GC-0702  YEAR 2000 - FILTER DATES RESTATED AS *
002200*                           4-DIGIT CENTURY FIELDS.              *
002250*  20030820  DKM   GC-0755  DROPPED THE SIGN/DIGITS REDEFINES ON *
002260*                           PLYB-T-ID - IT WAS NEVER REFERENCED, *
002270*                           AND PIC S9(10) DISPLAY OVERPUNCHES   *
002280*                           THE SIGN RATHER THAN STORING IT AS A *
002290*                           SEPARATE LEADING BYTE, SO THE SPLIT  *
002295*                           DID NOT MATCH THE FIELD'S LAYOUT.    *
002300*                                                                *
002400******************************************************************
002500     03  PLYB-T-CODE                  PIC  X(06).
002600     03  PLYB-T-ID                    PIC  S9(10).
003000*    --- FIELDS SUPPLIED ON CREATE / UPDATE -----------------------
003100     03  PLYB-T-NAME-GRP.
003200         05  PLYB-T-NAME-FLAG         PIC  X(01).
003300             88  PLYB-T-NAME-SUPPLIED          VALUE  'Y'.
003400             88  PLYB-T-NAME-ABSENT            VALUE  'N'.
003500         05  PLYB-T-NAME              PIC  X(12).
003600     03  PLYB-T-TITLE-GRP.
003700         05  PLYB-T-TITLE-FLAG        PIC  X(01).
003800             88  PLYB-T-TITLE-SUPPLIED         VALUE  'Y'.
003900             88  PLYB-T-TITLE-ABSENT           VALUE  'N'.
004000         05  PLYB-T-TITLE             PIC  X(30).
004100     03  PLYB-T-RACE-GRP.
004200         05  PLYB-T-RACE-FLAG         PIC  X(01).
004300             88  PLYB-T-RACE-SUPPLIED          VALUE  'Y'.
004400             88  PLYB-T-RACE-ABSENT            VALUE  'N'.
004500         05  PLYB-T-RACE              PIC  X(08).
004600     03  PLYB-T-PROF-GRP.
004700         05  PLYB-T-PROF-FLAG         PIC  X(01).
004800             88  PLYB-T-PROF-SUPPLIED          VALUE  'Y'.
004900             88  PLYB-T-PROF-ABSENT            VALUE  'N'.
005000         05  PLYB-T-PROF              PIC  X(08).
005100     03  PLYB-T-BIRTHDAY-GRP.
005200         05  PLYB-T-BIRTHDAY-FLAG     PIC  X(01).
005300             88  PLYB-T-BIRTHDAY-SUPPLIED       VALUE  'Y'.
005400             88  PLYB-T-BIRTHDAY-ABSENT         VALUE  'N'.
005500         05  PLYB-T-BIRTHDAY          PIC  9(08).
005600     03  PLYB-T-BANNED-GRP.
005700         05  PLYB-T-BANNED-FLAG       PIC  X(01).
005800             88  PLYB-T-BANNED-SUPPLIED         VALUE  'Y'.
005900             88  PLYB-T-BANNED-ABSENT           VALUE  'N'.
006000         05  PLYB-T-BANNED            PIC  X(01).
006100             88  PLYB-T-BANNED-YES              VALUE  'Y'.
006200             88  PLYB-T-BANNED-NO                VALUE  'N'.
006300     03  PLYB-T-EXP-GRP.
006400         05  PLYB-T-EXP-FLAG          PIC  X(01).
006500             88  PLYB-T-EXP-SUPPLIED           VALUE  'Y'.
006600             88  PLYB-T-EXP-ABSENT              VALUE  'N'.
006700         05  PLYB-T-EXP               PIC  9(08).
006800*    --- LIST / COUNT SELECTION CRITERIA ---------------------------
006900     03  PLYB-T-F-NAME-GRP.
007000         05  PLYB-T-F-NAME-FLAG       PIC  X(01).
007100             88  PLYB-T-F-NAME-SUPPLIED         VALUE  'Y'.
007200             88  PLYB-T-F-NAME-ABSENT           VALUE  'N'.
007300         05  PLYB-T-F-NAME            PIC  X(12).
007400     03  PLYB-T-F-TITLE-GRP.
007500         05  PLYB-T-F-TITLE-FLAG      PIC  X(01).
007600             88  PLYB-T-F-TITLE-SUPPLIED        VALUE  'Y'.
007700             88  PLYB-T-F-TITLE-ABSENT          VALUE  'N'.
007800         05  PLYB-T-F-TITLE           PIC  X(30).
007900     03  PLYB-T-F-RACE-GRP.
008000         05  PLYB-T-F-RACE-FLAG       PIC  X(01).
008100             88  PLYB-T-F-RACE-SUPPLIED         VALUE  'Y'.
008200             88  PLYB-T-F-RACE-ABSENT           VALUE  'N'.
008300         05  PLYB-T-F-RACE            PIC  X(08).
008400     03  PLYB-T-F-PROF-GRP.
008500         05  PLYB-T-F-PROF-FLAG       PIC  X(01).
008600             88  PLYB-T-F-PROF-SUPPLIED         VALUE  'Y'.
008700             88  PLYB-T-F-PROF-ABSENT           VALUE  'N'.
008800         05  PLYB-T-F-PROF            PIC  X(08).
008900     03  PLYB-T-F-AFTER-GRP.
009000         05  PLYB-T-F-AFTER-FLAG      PIC  X(01).
009100             88  PLYB-T-F-AFTER-SUPPLIED        VALUE  'Y'.
009200             88  PLYB-T-F-AFTER-ABSENT          VALUE  'N'.
009300         05  PLYB-T-F-AFTER           PIC  9(08).
009400     03  PLYB-T-F-BEFORE-GRP.
009500         05  PLYB-T-F-BEFORE-FLAG     PIC  X(01).
009600             88  PLYB-T-F-BEFORE-SUPPLIED       VALUE  'Y'.
009700             88  PLYB-T-F-BEFORE-ABSENT         VALUE  'N'.
009800         05  PLYB-T-F-BEFORE          PIC  9(08).
009900     03  PLYB-T-F-BANNED-GRP.
010000         05  PLYB-T-F-BANNED-FLAG     PIC  X(01).
010100             88  PLYB-T-F-BANNED-SUPPLIED       VALUE  'Y'.
010200             88  PLYB-T-F-BANNED-ABSENT         VALUE  'N'.
010300         05  PLYB-T-F-BANNED          PIC  X(01).
010400     03  PLYB-T-F-MINEXP-GRP.
010500         05  PLYB-T-F-MINEXP-FLAG     PIC  X(01).
010600             88  PLYB-T-F-MINEXP-SUPPLIED       VALUE  'Y'.
010700             88  PLYB-T-F-MINEXP-ABSENT         VALUE  'N'.
010800         05  PLYB-T-F-MINEXP          PIC  9(08).
010900     03  PLYB-T-F-MAXEXP-GRP.
011000         05  PLYB-T-F-MAXEXP-FLAG     PIC  X(01).
011100             88  PLYB-T-F-MAXEXP-SUPPLIED       VALUE  'Y'.
011200             88  PLYB-T-F-MAXEXP-ABSENT         VALUE  'N'.
011300         05  PLYB-T-F-MAXEXP          PIC  9(08).
011400     03  PLYB-T-F-MINLVL-GRP.
011500         05  PLYB-T-F-MINLVL-FLAG     PIC  X(01).
011600             88  PLYB-T-F-MINLVL-SUPPLIED       VALUE  'Y'.
011700             88  PLYB-T-F-MINLVL-ABSENT         VALUE  'N'.
011800         05  PLYB-T-F-MINLVL          PIC  9(04).
011900     03  PLYB-T-F-MAXLVL-GRP.
012000         05  PLYB-T-F-MAXLVL-FLAG     PIC  X(01).
012100             88  PLYB-T-F-MAXLVL-SUPPLIED       VALUE  'Y'.
012200             88  PLYB-T-F-MAXLVL-ABSENT         VALUE  'N'.
012300         05  PLYB-T-F-MAXLVL          PIC  9(04).
012400*    --- ORDERING AND PAGING, DEFAULTED BY THE CALLER IF BLANK ----
012500     03  PLYB-T-ORDER                 PIC  X(10).
012600     03  PLYB-T-PAGE-NUM              PIC  9(04).
012700     03  PLYB-T-PAGE-SIZE             PIC  9(04).
012800     03  FILLER                       PIC  X(04).
