000100******************************************************************
000200*                                                                *
000300*  MEMBER     :  PLYBT101                                       *
000400*                                                                *
000500*  SYSTEM     :  PLAYER REGISTRY BATCH SUBSYSTEM                 *
000600*                                                                *
000700*  CONTENTS   :  PLAYER MASTER RECORD - 97 BYTE BUSINESS LAYOUT  *
000800*                PLUS A 3 BYTE RESERVED EXPANSION PAD.  BODY IS  *
000900*                WRITTEN AT THE 05 LEVEL SO IT CAN BE EMBEDDED   *
001000*                EITHER DIRECTLY UNDER A CALLER'S 01-LEVEL FD    *
001100*                RECORD OR UNDER A 03-LEVEL OCCURS TABLE ENTRY.  *
001200*                CODE COPY PLYBT101 [REPLACING ==PLYB-M== BY     *
001300*                ==xxx==] TO AVOID DUPLICATE DATA NAMES WHEN     *
001400*                MORE THAN ONE COPY IS NEEDED IN ONE PROGRAM.    *
001500*                                                                *
001600*  CHANGE HISTORY:                                               *
001700*    DATE      BY    REQ#     DESCRIPTION                        *
001800*  --------  -----  -------  ------------------------------------*
001900*  19870316  RAH   GC-0447  INITIAL CREATION.                    *
002000*  19890910  TLW   GC-0512  ADDED PLYB-M-BANNED INDICATOR.       *
002100*  19981112  TLW   GC-0702  YEAR 2000 - BIRTH DATE RESTATED AS   *
002200*                           4-DIGIT CENTURY VIEW (SEE REDEFINES).*
002300*  20030305  DKM   GC-0741  RENUMBERED BODY TO THE 05 LEVEL SO   *
002400*                           IT CAN SIT UNDER THE NEW IN-MEMORY   *
002500*                           PLAYER TABLE ENTRY IN PLYB100B.      *
002600*                                                                *
002700******************************************************************
002800     05  PLYB-M-ID                   PIC  9(10).
002900     05  PLYB-M-NAME                 PIC  X(12).
003000     05  PLYB-M-TITLE                PIC  X(30).
003100     05  PLYB-M-RACE                 PIC  X(08).
003200     05  PLYB-M-PROF                 PIC  X(08).
003300     05  PLYB-M-BIRTHDAY              PIC  9(08).
003400*        19981112 TLW GC-0702 - CENTURY/MONTH/DAY VIEW OF BIRTHDAY
003500     05  PLYB-M-BIRTHDAY-CYMD  REDEFINES  PLYB-M-BIRTHDAY.
003600         07  PLYB-M-BIRTH-CCYY        PIC  9(04).
003700         07  PLYB-M-BIRTH-MM          PIC  9(02).
003800         07  PLYB-M-BIRTH-DD          PIC  9(02).
003900     05  PLYB-M-BANNED                PIC  X(01).
004000         88  PLYB-M-BANNED-YES                   VALUE  'Y'.
004100         88  PLYB-M-BANNED-NO                     VALUE  'N'.
004200     05  PLYB-M-EXP                   PIC  9(08).
004300     05  PLYB-M-LEVEL                 PIC  9(04).
004400     05  PLYB-M-UNTIL-NEXT            PIC  9(08).
004500     05  FILLER                       PIC  X(03).
