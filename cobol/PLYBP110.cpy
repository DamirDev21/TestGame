000100******************************************************************
000200*                                                                *
000300*  MEMBER     :  PLYBP110                                       *
000400*                                                                *
000500*  SYSTEM     :  PLAYER REGISTRY BATCH SUBSYSTEM                 *
000600*                                                                *
000700*  CONTENTS   :  LINKAGE PARAMETER AREA FOR PLYB110U, THE        *
000800*                LEVEL / EXPERIENCE-TO-NEXT-LEVEL CALCULATOR.    *
000900*                CALLER SETS PLYB-LP-EXP AND CALLS PLYB110U;     *
001000*                ON RETURN PLYB-LP-LEVEL AND PLYB-LP-UNTIL-NEXT  *
001100*                ARE SET AND PLYB-LP-RETURN-CODE IS 00.          *
001200*                                                                *
001300*  CHANGE HISTORY:                                               *
001400*    DATE      BY    REQ#     DESCRIPTION                        *
001500*  --------  -----  -------  ------------------------------------*
001600*  19870316  RAH   GC-0447  INITIAL CREATION.                    *
001700*                                                                *
001800******************************************************************
001900     03  PLYB-LP-EXP                  PIC  9(08).
002000     03  PLYB-LP-LEVEL                 PIC  9(04).
002100     03  PLYB-LP-UNTIL-NEXT            PIC  9(08).
002200     03  PLYB-LP-RETURN-CODE           PIC  9(02).
002300         88  PLYB-LP-OK                          VALUE  00.
002400         88  PLYB-LP-BAD                         VALUE  99.
002500     03  FILLER                       PIC  X(04).
