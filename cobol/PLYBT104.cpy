000100******************************************************************
000200*                                                                *
000300*  MEMBER     :  PLYBT104                                       *
000400*                                                                *
000500*  SYSTEM     :  PLAYER REGISTRY BATCH SUBSYSTEM                 *
000600*                                                                *
000700*  CONTENTS   :  VALID-VALUE TABLES FOR THE RACE CODE, THE       *
000800*                PROFESSION CODE AND THE TRANSACTION CODE,       *
000900*                LAID OUT AS A FILLER BLOCK OF VALUES REDEFINED  *
001000*                AS AN OCCURS TABLE SO EACH TABLE IS ONE PLACE   *
001100*                TO MAINTAIN INSTEAD OF A STRING OF VALUE        *
001200*                CLAUSES ON 88-LEVELS.  SEARCHED WITH A SIMPLE   *
001300*                LINEAR SCAN IN PLYB100B - THE LISTS ARE SHORT   *
001400*                ENOUGH THAT A BINARY SEARCH WOULD NOT PAY FOR   *
001500*                ITSELF.                                         *
001600*                                                                *
001700*  CHANGE HISTORY:                                               *
001800*    DATE      BY    REQ#     DESCRIPTION                        *
001900*  --------  -----  -------  ------------------------------------*
002000*  19870316  RAH   GC-0447  INITIAL CREATION - RACE/PROF TABLES. *
002100*  19890910  TLW   GC-0512  ADDED TRANSACTION CODE TABLE.        *
002200*                                                                *
002300******************************************************************
002400     03  PLYB-RACE-FILLER.
002500         05  FILLER                   PIC  X(08)  VALUE 'HUMAN   '.
002600         05  FILLER                   PIC  X(08)  VALUE 'DWARF   '.
002700         05  FILLER                   PIC  X(08)  VALUE 'ELF     '.
002800         05  FILLER                   PIC  X(08)  VALUE 'GIANT   '.
002900         05  FILLER                   PIC  X(08)  VALUE 'ORC     '.
003000         05  FILLER                   PIC  X(08)  VALUE 'TROLL   '.
003100         05  FILLER                   PIC  X(08)  VALUE 'HOBBIT  '.
003200     03  PLYB-RACE-TABLE  REDEFINES  PLYB-RACE-FILLER
003300                          OCCURS 7 TIMES
003400                          INDEXED BY PLYB-RACE-IDX.
003500         05  PLYB-RACE-VALUE          PIC  X(08).
003600     03  PLYB-PROF-FILLER.
003700         05  FILLER                   PIC  X(08)  VALUE 'WARRIOR '.
003800         05  FILLER                   PIC  X(08)  VALUE 'ROGUE   '.
003900         05  FILLER                   PIC  X(08)  VALUE 'SORCERER'.
004000         05  FILLER                   PIC  X(08)  VALUE 'CLERIC  '.
004100         05  FILLER                   PIC  X(08)  VALUE 'PALADIN '.
004200         05  FILLER                   PIC  X(08)  VALUE 'NAZGUL  '.
004300         05  FILLER                   PIC  X(08)  VALUE 'WARLOCK '.
004400         05  FILLER                   PIC  X(08)  VALUE 'DRUID   '.
004500     03  PLYB-PROF-TABLE  REDEFINES  PLYB-PROF-FILLER
004600                          OCCURS 8 TIMES
004700                          INDEXED BY PLYB-PROF-IDX.
004800         05  PLYB-PROF-VALUE          PIC  X(08).
004900*        19890910 TLW GC-0512 - VALID INBOUND TRANSACTION CODES
005000     03  PLYB-CODE-FILLER.
005100         05  FILLER                   PIC  X(06)  VALUE 'CREATE'.
005200         05  FILLER                   PIC  X(06)  VALUE 'UPDATE'.
005300         05  FILLER                   PIC  X(06)  VALUE 'DELETE'.
005400         05  FILLER                   PIC  X(06)  VALUE 'GETID '.
005500         05  FILLER                   PIC  X(06)  VALUE 'LIST  '.
005600         05  FILLER                   PIC  X(06)  VALUE 'COUNT '.
005700     03  PLYB-CODE-TABLE  REDEFINES  PLYB-CODE-FILLER
005800                          OCCURS 6 TIMES
005900                          INDEXED BY PLYB-CODE-IDX.
006000         05  PLYB-CODE-VALUE          PIC  X(06).
