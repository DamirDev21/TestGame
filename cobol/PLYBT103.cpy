000100******************************************************************
000200*                                                                *
000300*  MEMBER     :  PLYBT103                                       *
000400*                                                                *
000500*  SYSTEM     :  PLAYER REGISTRY BATCH SUBSYSTEM                 *
000600*                                                                *
000700*  CONTENTS   :  REPORT-OUT PRINT LINE WORK AREA.  ONE 132 BYTE  *
000800*                AREA, REDEFINED FIVE WAYS SO THE SAME STORAGE   *
000900*                CAN BE LAID OUT AS A HEADING, A DISPOSITION     *
001000*                LINE, A PLAYER DETAIL LINE, A COUNT LINE OR A   *
001100*                TRAILER TOTALS LINE.  BUILD THE WANTED VIEW AND *
001200*                MOVE PLYB-R-LINE-WORK TO THE FD RECORD.         *
001300*                                                                *
001400*  CHANGE HISTORY:                                               *
001500*    DATE      BY    REQ#     DESCRIPTION                        *
001600*  --------  -----  -------  ------------------------------------*
001700*  19870316  RAH   GC-0447  INITIAL CREATION - HEADER/DETAIL.    *
001800*  19890910  TLW   GC-0512  ADDED DISPOSITION VIEW.              *
001900*  19940718  DKM   GC-0650  ADDED COUNT VIEW.                    *
002000*  20030305  DKM   GC-0741  ADDED TOTALS VIEW.                   *
002100*                                                                *
002200******************************************************************
002300 01  PLYB-R-LINE-WORK                 PIC  X(132).
002400*
002500 01  PLYB-R-HEADER-VIEW  REDEFINES  PLYB-R-LINE-WORK.
002600     03  FILLER                       PIC  X(10).
002700     03  PLYB-RH-TITLE                PIC  X(40).
002800     03  FILLER                       PIC  X(06).
002900     03  PLYB-RH-RUNID                PIC  X(20).
003000     03  FILLER                       PIC  X(56).
003100*
003200 01  PLYB-R-DISP-VIEW  REDEFINES  PLYB-R-LINE-WORK.
003300     03  PLYB-RD-SEQ                  PIC  9(06).
003400     03  FILLER                       PIC  X(02).
003500     03  PLYB-RD-CODE                 PIC  X(06).
003600     03  FILLER                       PIC  X(02).
003700     03  PLYB-RD-ID                   PIC  X(10).
003800     03  FILLER                       PIC  X(02).
003900     03  PLYB-RD-DISP                 PIC  X(11).
004000     03  FILLER                       PIC  X(93).
004100*
004200 01  PLYB-R-DETAIL-VIEW  REDEFINES  PLYB-R-LINE-WORK.
004300     03  PLYB-RP-ID                   PIC  X(10).
004400     03  FILLER                       PIC  X(01).
004500     03  PLYB-RP-NAME                 PIC  X(12).
004600     03  FILLER                       PIC  X(01).
004700     03  PLYB-RP-TITLE                PIC  X(30).
004800     03  FILLER                       PIC  X(01).
004900     03  PLYB-RP-RACE                 PIC  X(08).
005000     03  FILLER                       PIC  X(01).
005100     03  PLYB-RP-PROF                 PIC  X(08).
005200     03  FILLER                       PIC  X(01).
005300     03  PLYB-RP-BIRTHDAY             PIC  X(08).
005400     03  FILLER                       PIC  X(01).
005500     03  PLYB-RP-BANNED               PIC  X(01).
005600     03  FILLER                       PIC  X(01).
005700     03  PLYB-RP-EXP                  PIC  X(08).
005800     03  FILLER                       PIC  X(01).
005900     03  PLYB-RP-LEVEL                PIC  X(04).
006000     03  FILLER                       PIC  X(01).
006100     03  PLYB-RP-UNTIL-NEXT           PIC  X(08).
006200     03  FILLER                       PIC  X(26).
006300*
006400 01  PLYB-R-COUNT-VIEW  REDEFINES  PLYB-R-LINE-WORK.
006500     03  PLYB-RC-LABEL                PIC  X(08).
006600     03  PLYB-RC-COUNT                PIC  Z(08)9.
006700     03  FILLER                       PIC  X(115).
006800*
006900 01  PLYB-R-TOTALS-VIEW  REDEFINES  PLYB-R-LINE-WORK.
007000     03  PLYB-RT-LABEL                PIC  X(20).
007100     03  PLYB-RT-VALUE                PIC  Z(08)9.
007200     03  FILLER                       PIC  X(103).
