000100******************************************************************
000200*                                                                *
000300*  PROGRAM    :  PLYB110U                                       *
000400*                                                                *
000500*  SYSTEM     :  PLAYER REGISTRY BATCH SUBSYSTEM                 *
000600*                                                                *
000700*  CONTENTS   :  GIVEN A PLAYER'S ACCUMULATED EXPERIENCE POINTS, *
000800*                RETURNS THE PLAYER'S LEVEL AND THE NUMBER OF    *
000900*                EXPERIENCE POINTS STILL NEEDED TO REACH THE     *
001000*                NEXT LEVEL.  A PLAYER STARTS AT LEVEL 0 AND     *
001100*                NEEDS 50*(L+1)*(L+2) TOTAL EXPERIENCE TO BE AT  *
001200*                LEVEL L+1 OR HIGHER.  NO INTRINSIC FUNCTIONS,   *
001300*                NO FLOATING POINT - THE LEVEL IS FOUND BY A     *
001400*                PLAIN INTEGER SEARCH, ONE LEVEL AT A TIME,      *
001500*                WHICH IS FAST ENOUGH FOR THE LEVEL RANGE THIS   *
001600*                COMMISSION'S GAME SUPPORTS.                     *
001700*                                                                *
001800*  CALLED BY  :  PLYB100B, USING THE PLYBP110 PARAMETER AREA.    *
001900*                                                                *
002000*  CHANGE HISTORY:                                               *
002100*    DATE      BY    REQ#     DESCRIPTION                        *
002200*  --------  -----  -------  ------------------------------------*
002300*  19870402  RAH   GC-0448  INITIAL CREATION.                    *
002400*  19890910  TLW   GC-0512  MOVED THRESHOLD MATH TO ITS OWN      *
002500*                           PARAGRAPH SO INIT AND THE STEP LOOP  *
002600*                           SHARE ONE COPY OF THE FORMULA.       *
002700*  19940719  DKM   GC-0651  CONFIRMED THE STEP LOOP TERMINATES   *
002800*                           CLEANLY AT THE MAXIMUM SUPPORTED     *
002850*                           EXPERIENCE VALUE, 99999999.          *
002900*  19981112  TLW   GC-0702  YEAR 2000 REVIEW - NO DATE FIELDS IN *
003000*                           THIS PROGRAM, NO CHANGE REQUIRED.    *
003100*  20030305  DKM   GC-0741  WIDENED PLYB-LP-EXP TO 8 DIGITS TO   *
003200*                           MATCH THE REVISED MASTER LAYOUT.     *
003300*  20030820  DKM   GC-0756  RESTRUCTURED THE PROCEDURE DIVISION  *
003400*                           INTO SECTIONS WITH PAIRED START/     *
003500*                           EXIT PARAGRAPHS, PER THE SHOP        *
003600*                           STANDARD FOR BATCH PROGRAMS.         *
003700*                                                                *
003800******************************************************************
003900 IDENTIFICATION DIVISION.
004000 PROGRAM-ID.     PLYB110U.
004100 AUTHOR.         R A HOBSON.
004200 INSTALLATION.   STATE GAMING COMMISSION - EDP SECTION.
004300 DATE-WRITTEN.   04/02/87.
004400 DATE-COMPILED.
004500 SECURITY.       COMMISSION EDP STAFF USE ONLY.
004600******************************************************************
004700*    ENVIRONMENT DIVISION                                        *
004800******************************************************************
004900 ENVIRONMENT DIVISION.
005000 CONFIGURATION SECTION.
005100 SOURCE-COMPUTER.   IBM-370.
005200 OBJECT-COMPUTER.   IBM-370.
005300 SPECIAL-NAMES.
005400     C01 IS TOP-OF-FORM.
005700******************************************************************
005800*    DATA DIVISION                                               *
005900******************************************************************
006000 DATA DIVISION.
006100 WORKING-STORAGE SECTION.
006200*
006300******************************************************************
006400*    WORK COUNTERS - LEVEL SEARCH                                *
006500******************************************************************
006600 77  WS-LEVEL-WORK           PIC S9(4)   COMP   VALUE ZERO.
006700 77  WS-EXP-WORK             PIC S9(9)   COMP   VALUE ZERO.
006800 77  WS-NEXT-THRESHOLD       PIC S9(9)   COMP   VALUE ZERO.
006900 77  WS-STEP-FACTOR-1        PIC S9(4)   COMP   VALUE ZERO.
007000 77  WS-STEP-FACTOR-2        PIC S9(4)   COMP   VALUE ZERO.
007100*
008800 LINKAGE SECTION.
008900 01  WS-LEVEL-PARM.
009000     COPY PLYBP110.
009100******************************************************************
009200*    PROCEDURE DIVISION                                          *
009300******************************************************************
009400 PROCEDURE DIVISION USING WS-LEVEL-PARM.
009500*
009600******************************************************************
009700*    LEVEL (1.0)  000-MAIN-RTN                                   *
009800*    ENTRY POINT.  VALIDATES NOTHING - THE CALLER IS TRUSTED TO  *
009900*    HAVE MOVED A VALID UNSIGNED EXPERIENCE VALUE INTO           *
010000*    PLYB-LP-EXP BEFORE THE CALL.                                 *
010100******************************************************************
010200 000-MAIN-RTN SECTION.
010300 000-MAIN-START.
010400     PERFORM 100-INIT-RTN.
010500     PERFORM 200-LEVEL-CALC-RTN.
010700     PERFORM 900-TERM-RTN.
010800     GOBACK.
010900 000-MAIN-EXIT.
011000     EXIT.
011100*
011200******************************************************************
011300*    LEVEL (1.1)  100-INIT-RTN                                   *
011400*    LOAD THE EXPERIENCE POINTS FROM THE PARAMETER AREA AND      *
011500*    ESTABLISH THE LEVEL-0 THRESHOLD AS THE STARTING POINT OF    *
011600*    THE SEARCH.                                                 *
011700******************************************************************
011800 100-INIT-RTN SECTION.
011900 100-INIT-START.
012000     MOVE ZERO               TO WS-LEVEL-WORK.
012100     MOVE PLYB-LP-EXP        TO WS-EXP-WORK.
012200     MOVE ZERO               TO PLYB-LP-RETURN-CODE.
012300     PERFORM 210-COMPUTE-THRESHOLD-RTN.
012400 100-INIT-EXIT.
012500     EXIT.
012600*
012700******************************************************************
012800*    LEVEL (1.2)  200-LEVEL-CALC-RTN                              *
012900*    STEP THE CANDIDATE LEVEL UP ONE AT A TIME UNTIL THE         *
013000*    THRESHOLD FOR THE NEXT LEVEL EXCEEDS THE PLAYER'S           *
013100*    EXPERIENCE.  WS-LEVEL-WORK IS THEN THE PLAYER'S TRUE LEVEL   *
013200*    AND WS-NEXT-THRESHOLD IS THE EXPERIENCE NEEDED TO REACH THE  *
013300*    LEVEL AFTER THAT.                                            *
013400******************************************************************
013500 200-LEVEL-CALC-RTN SECTION.
013600 200-LEVEL-CALC-START.
013700     PERFORM 220-LEVEL-STEP-RTN
013800         UNTIL WS-NEXT-THRESHOLD > WS-EXP-WORK.
013900     COMPUTE PLYB-LP-UNTIL-NEXT =
014000         WS-NEXT-THRESHOLD - WS-EXP-WORK.
014100     MOVE WS-LEVEL-WORK      TO PLYB-LP-LEVEL.
014200     SET PLYB-LP-OK          TO TRUE.
014300 200-LEVEL-CALC-EXIT.
014400     EXIT.
014500*
014600******************************************************************
014700*    LEVEL (1.2.1)  220-LEVEL-STEP-RTN                            *
014800*    ADVANCES THE CANDIDATE LEVEL BY ONE AND RECOMPUTES THE       *
014900*    THRESHOLD FOR THE LEVEL AFTER THAT.                          *
015000******************************************************************
015100 220-LEVEL-STEP-RTN SECTION.
015200 220-LEVEL-STEP-START.
015300     ADD 1 TO WS-LEVEL-WORK.
015400     PERFORM 210-COMPUTE-THRESHOLD-RTN.
015500 220-LEVEL-STEP-EXIT.
015600     EXIT.
015700*
015800******************************************************************
015900*    LEVEL (1.2.2)  210-COMPUTE-THRESHOLD-RTN                     *
016000*    WS-NEXT-THRESHOLD = 50 * (WS-LEVEL-WORK + 1) * (LEVEL + 2)   *
016100*    - THE TOTAL EXPERIENCE REQUIRED TO BE AT THE LEVEL ONE       *
016200*    ABOVE THE CURRENT CANDIDATE.  WORKED THROUGH TWO HELPER      *
016300*    FIELDS SO NO SINGLE COMPUTE STATEMENT NEEDS MORE THAN ONE    *
016400*    MULTIPLICATION AT A TIME.                                    *
016500******************************************************************
016600 210-COMPUTE-THRESHOLD-RTN SECTION.
016700 210-COMPUTE-THRESHOLD-START.
016800     COMPUTE WS-STEP-FACTOR-1 = WS-LEVEL-WORK + 1.
016900     COMPUTE WS-STEP-FACTOR-2 = WS-LEVEL-WORK + 2.
017000     COMPUTE WS-NEXT-THRESHOLD =
017100         50 * WS-STEP-FACTOR-1 * WS-STEP-FACTOR-2.
017200 210-COMPUTE-THRESHOLD-EXIT.
017300     EXIT.
017400*
019700******************************************************************
019800*    LEVEL (1.3)  900-TERM-RTN                                   *
019900*    NO CLEAN-UP REQUIRED - RESERVED FOR CONSISTENCY WITH THE     *
020000*    OTHER PROGRAMS IN THIS SUBSYSTEM.                            *
020100******************************************************************
020200 900-TERM-RTN SECTION.
020300 900-TERM-START.
020400     CONTINUE.
020500 900-TERM-EXIT.
020600     EXIT.
