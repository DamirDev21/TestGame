000100******************************************************************
000200*                                                                *
000300*  PROGRAM    :  PLYB100B                                       *
000400*                                                                *
000500*  SYSTEM     :  PLAYER REGISTRY BATCH SUBSYSTEM                 *
000600*                                                                *
000700*  CONTENTS   :  NIGHTLY REGISTRY MAINTENANCE RUN.  LOADS THE    *
000800*                PLAYER MASTER INTO MEMORY, APPLIES EACH         *
000900*                TRANSACTION ON THE DAY'S INPUT (CREATE, UPDATE, *
001000*                DELETE, GETID, LIST OR COUNT), WRITES A         *
001100*                DISPOSITION AND DETAIL REGISTER, AND REWRITES   *
001200*                THE MASTER IN PLAYER-ID ORDER.                 *
001300*                                                                *
001400*  CALLS      :  PLYB110U - LEVEL / UNTIL-NEXT-LEVEL CALCULATOR. *
001500*                                                                *
001600*  CHANGE HISTORY:                                               *
001700*    DATE      BY    REQ#     DESCRIPTION                        *
001800*  --------  -----  -------  ------------------------------------*
001900*  19870316  RAH   GC-0447  INITIAL CREATION.                    *
002000*  19890910  TLW   GC-0512  ADDED DELETE AND GETID TRANSACTIONS, *
002100*                           PLUS THE BANNED INDICATOR ON CREATE. *
002200*  19940718  DKM   GC-0650  ADDED LIST AND COUNT TRANSACTIONS    *
002300*                           WITH THE SELECTION/SORT/PAGE ENGINE. *
002400*  19940719  DKM   GC-0651  CONFIRMED THE TOTALS BLOCK FOOTS     *
002500*                           CORRECTLY AGAINST THE SELECTION RUN. *
002600*  19981112  TLW   GC-0702  YEAR 2000 REVIEW - BIRTHDAY VALUES   *
002700*                           ARE ALREADY FULL 4-DIGIT CENTURY     *
002800*                           FIELDS IN THIS SUBSYSTEM, NO CHANGE. *
002900*  20030305  DKM   GC-0741  WIDENED EXPERIENCE AND RELATED       *
003000*                           FIELDS TO 8 DIGITS; ADDED STRICT     *
003100*                           MIN/MAX LEVEL CRITERIA ON LIST/COUNT.*
003200*                                                                *
003300******************************************************************
003400 IDENTIFICATION DIVISION.
003500 PROGRAM-ID.     PLYB100B.
003600 AUTHOR.         R A HOBSON.
003700 INSTALLATION.   STATE GAMING COMMISSION - EDP SECTION.
003800 DATE-WRITTEN.   03/16/87.
003900 DATE-COMPILED.
004000 SECURITY.       COMMISSION EDP STAFF USE ONLY.
004100******************************************************************
004200*    ENVIRONMENT DIVISION                                        *
004300******************************************************************
004400 ENVIRONMENT DIVISION.
004500 CONFIGURATION SECTION.
004600 SOURCE-COMPUTER.   IBM-370.
004700 OBJECT-COMPUTER.   IBM-370.
004800 SPECIAL-NAMES.
004900     C01 IS TOP-OF-FORM
005000     CLASS PLYB-ALPHA-CLASS IS 'A' THRU 'Z' ALSO SPACE.
005300 INPUT-OUTPUT SECTION.
005400 FILE-CONTROL.
005500     SELECT  PLAYERS-IN   ASSIGN TO PLYRIN
005600             ORGANIZATION IS SEQUENTIAL
005700             FILE STATUS  IS WS-PLYRIN-STATUS.
005800     SELECT  TRANS-IN     ASSIGN TO TRANIN
005900             ORGANIZATION IS SEQUENTIAL
006000             FILE STATUS  IS WS-TRANIN-STATUS.
006100     SELECT  PLAYERS-OUT  ASSIGN TO PLYROUT
006200             ORGANIZATION IS SEQUENTIAL
006300             FILE STATUS  IS WS-PLYROUT-STATUS.
006400     SELECT  REPORT-OUT   ASSIGN TO RPTOUT
006500             ORGANIZATION IS LINE SEQUENTIAL
006600             FILE STATUS  IS WS-RPTOUT-STATUS.
006700******************************************************************
006800*    DATA DIVISION                                               *
006900******************************************************************
007000 DATA DIVISION.
007100 FILE SECTION.
007200*
007300 FD  PLAYERS-IN.
007400 01  PLAYERS-IN-RECORD.
007500     COPY PLYBT101 REPLACING ==PLYB-M== BY ==PLYB-I==.
007600*
007700 FD  TRANS-IN.
007800 01  TRANS-IN-RECORD.
007900     COPY PLYBT102.
008000*
008100 FD  PLAYERS-OUT.
008200 01  PLAYERS-OUT-RECORD.
008300     COPY PLYBT101 REPLACING ==PLYB-M== BY ==PLYB-O==.
008400*
008500 FD  REPORT-OUT.
008600 01  REPORT-OUT-RECORD           PIC X(132).
008700*
008800 WORKING-STORAGE SECTION.
008900*
009000******************************************************************
009100*    CONTROL COUNTERS AND SUBSCRIPTS - ALL BINARY                *
009200******************************************************************
009300 77  WS-PLAYER-COUNT         PIC S9(4)   COMP   VALUE ZERO.
009400 77  WS-SELECT-COUNT         PIC S9(4)   COMP   VALUE ZERO.
009500 77  WS-HIGH-ID              PIC S9(9)   COMP   VALUE ZERO.
009600 77  WS-SEQ-NO               PIC S9(6)   COMP   VALUE ZERO.
009700 77  WS-TARGET-ID            PIC S9(10)  COMP   VALUE ZERO.
009800 77  WS-START-IDX            PIC S9(4)   COMP   VALUE ZERO.
009900 77  WS-SKIP-COUNT           PIC S9(9)   COMP   VALUE ZERO.
010000 77  WS-EMIT-COUNT           PIC S9(4)   COMP   VALUE ZERO.
010100 77  WS-FILT-LEN             PIC S9(2)   COMP   VALUE ZERO.
010200 77  WS-SCAN-POS             PIC S9(2)   COMP   VALUE ZERO.
010300 77  WS-SCAN-MAX             PIC S9(2)   COMP   VALUE ZERO.
010400 77  WS-LIKE-SRC-MAXLEN      PIC S9(2)   COMP   VALUE ZERO.
010500 77  WS-LIKE-FILT-MAXLEN     PIC S9(2)   COMP   VALUE ZERO.
010600 77  WS-PLAYERS-IN-COUNT     PIC S9(9)   COMP   VALUE ZERO.
010700 77  WS-CNT-CREATE           PIC S9(9)   COMP   VALUE ZERO.
010800 77  WS-CNT-UPDATE           PIC S9(9)   COMP   VALUE ZERO.
010900 77  WS-CNT-DELETE           PIC S9(9)   COMP   VALUE ZERO.
011000 77  WS-CNT-GETID            PIC S9(9)   COMP   VALUE ZERO.
011100 77  WS-CNT-LIST             PIC S9(9)   COMP   VALUE ZERO.
011200 77  WS-CNT-COUNT            PIC S9(9)   COMP   VALUE ZERO.
011300 77  WS-OK-COUNT             PIC S9(9)   COMP   VALUE ZERO.
011400 77  WS-BAD-COUNT            PIC S9(9)   COMP   VALUE ZERO.
011500 77  WS-NOTFOUND-COUNT       PIC S9(9)   COMP   VALUE ZERO.
011600*
011700******************************************************************
011800*    SWITCHES                                                    *
011900******************************************************************
012000 77  WS-PLYRIN-EOF-SW        PIC X(03)   VALUE 'NO '.
012100     88  PLYRIN-EOF                        VALUE 'YES'.
012200 77  WS-TRANIN-EOF-SW        PIC X(03)   VALUE 'NO '.
012300     88  TRANIN-EOF                        VALUE 'YES'.
012400 77  WS-VALID-SW             PIC X(01)   VALUE 'Y'.
012500     88  WS-VALID                          VALUE 'Y'.
012600     88  WS-NOT-VALID                      VALUE 'N'.
012700 77  WS-FOUND-SW             PIC X(01)   VALUE 'N'.
012800     88  WS-FOUND                          VALUE 'Y'.
012900 77  WS-CODE-VALID-SW        PIC X(01)   VALUE 'N'.
013000 77  WS-RACE-VALID-SW        PIC X(01)   VALUE 'N'.
013100 77  WS-PROF-VALID-SW        PIC X(01)   VALUE 'N'.
013200 77  WS-ROW-MATCH-SW         PIC X(01)   VALUE 'Y'.
013300     88  WS-ROW-MATCHES                     VALUE 'Y'.
013400     88  WS-ROW-NO-MATCH                    VALUE 'N'.
013500 77  WS-SWAP-SW              PIC X(01)   VALUE 'N'.
013600 77  WS-GT-SW                PIC X(01)   VALUE 'N'.
013700 77  WS-LIKE-SW              PIC X(01)   VALUE 'N'.
013800     88  WS-LIKE-MATCH                      VALUE 'Y'.
013900 77  WS-TRIM-DONE-SW         PIC X(01)   VALUE 'N'.
014000*
014100******************************************************************
014200*    REPORT AND DISPOSITION STAGING FIELDS                       *
014300******************************************************************
014400 77  WS-DISP                 PIC X(11)   VALUE SPACES.
014500 77  WS-DISP-ID              PIC X(10)   VALUE SPACES.
014600 77  WS-DISP-ID-NUM          PIC 9(10)   VALUE ZERO.
014700 77  WS-TOTAL-LABEL          PIC X(20)   VALUE SPACES.
014800 77  WS-TOTAL-VALUE          PIC 9(09)   VALUE ZERO.
014900 01  WS-LIKE-SOURCE          PIC X(30)   VALUE SPACES.
015000 01  WS-LIKE-FILTER          PIC X(30)   VALUE SPACES.
015100*
015200******************************************************************
015300*    FILE STATUS AREA                                            *
015400******************************************************************
015500 01  WS-FILE-STATUSES.
015600     05  WS-PLYRIN-STATUS    PIC X(02).
015700     05  WS-TRANIN-STATUS    PIC X(02).
015800     05  WS-PLYROUT-STATUS   PIC X(02).
015900     05  WS-RPTOUT-STATUS    PIC X(02).
016000     05  FILLER              PIC X(02).
016100*
016200******************************************************************
016300*    IN-MEMORY PLAYER TABLE - LOADED FROM PLAYERS-IN IN ID        *
016400*    ORDER AND KEPT IN ID ORDER THROUGHOUT THE RUN SO A SEARCH    *
016500*    ALL (BINARY SEARCH) MAY BE USED FOR UPDATE/DELETE/GETID.     *
016600******************************************************************
016700 01  PLAYER-TABLE-AREA.
016800     03  PLAYER-TABLE-ENTRY  OCCURS 1 TO 9999 TIMES
016900                             DEPENDING ON WS-PLAYER-COUNT
017000                             ASCENDING KEY IS PLYB-M-ID
017100                             INDEXED BY PLYR-IDX.
017200         COPY PLYBT101.
017300*
017400******************************************************************
017500*    WORK TABLE FOR A LIST/COUNT SELECTION - BUILT BY THE        *
017600*    FILTER ENGINE, THEN SORTED BY THE REQUESTED ORDER FIELD,    *
017700*    THEN PAGED.                                                 *
017800******************************************************************
017900 01  WS-SELECT-TABLE-AREA.
018000     03  WS-SELECT-ENTRY     OCCURS 1 TO 9999 TIMES
018100                             DEPENDING ON WS-SELECT-COUNT
018200                             INDEXED BY SEL-IDX SEL-IDX2.
018300         COPY PLYBT101 REPLACING ==PLYB-M== BY ==PLYB-S==.
018400*
018500 01  WS-SWAP-ENTRY.
018600     COPY PLYBT101 REPLACING ==PLYB-M== BY ==PLYB-W==.
018700*
018800 01  WS-PRINT-ENTRY.
018900     COPY PLYBT101 REPLACING ==PLYB-M== BY ==PLYB-P==.
019000*
019100******************************************************************
019200*    REPORT LINE WORK AREA (HEADER/DISP/DETAIL/COUNT/TOTALS)     *
019300******************************************************************
019400     COPY PLYBT103.
019500*
019600******************************************************************
019700*    RACE, PROFESSION AND TRANSACTION CODE VALID-VALUE TABLES    *
019800******************************************************************
019900     COPY PLYBT104.
020000*
020100******************************************************************
020200*    LINKAGE PARAMETER AREA FOR THE LEVEL CALCULATOR SUBPROGRAM  *
020300******************************************************************
020400 01  WS-LEVEL-PARM.
020500     COPY PLYBP110.
020600*
020700******************************************************************
020800*    PROCEDURE DIVISION                                          *
020900******************************************************************
021000 PROCEDURE DIVISION.
021010*
021020******************************************************************
021030*    LEVEL (1.0)  000-MAIN-RTN                                   *
021040******************************************************************
021050 000-MAIN-RTN                    SECTION.
021060 000-MAIN-START.
021070     PERFORM 100-INIT-RTN.
021080     PERFORM 200-PROCESS-RTN UNTIL TRANIN-EOF.
021090     PERFORM 800-TOTALS-RTN.
021100     PERFORM 850-MASTER-WRITE-RTN.
021110     PERFORM 900-TERM-RTN.
021120     STOP RUN.
021130 000-MAIN-EXIT.
021140     EXIT.
021150*
021160******************************************************************
021170*    LEVEL (1.1)  100-INIT-RTN                                   *
021180*    OPEN THE FOUR FILES, LOAD THE PLAYER MASTER INTO MEMORY,     *
021190*    PRINT THE REPORT HEADING AND PRIME THE READ-AHEAD ON        *
021200*    TRANS-IN.                                                    *
021210******************************************************************
021220 100-INIT-RTN                    SECTION.
021230 100-INIT-START.
021240     OPEN INPUT  PLAYERS-IN
021250          INPUT  TRANS-IN
021260          OUTPUT PLAYERS-OUT
021270          OUTPUT REPORT-OUT.
021280     PERFORM 110-MASTER-LOAD-RTN UNTIL PLYRIN-EOF.
021290     PERFORM 120-PRINT-HEADER-RTN.
021300     PERFORM 130-TRANS-READ-RTN.
021310 100-INIT-EXIT.
021320     EXIT.
021330*
021340******************************************************************
021350*    LEVEL (1.1.1)  110-MASTER-LOAD-RTN                          *
021360******************************************************************
021370 110-MASTER-LOAD-RTN             SECTION.
021380 110-MASTER-LOAD-START.
021390     READ PLAYERS-IN
021400         AT END
021410             SET PLYRIN-EOF TO TRUE
021420         NOT AT END
021430             ADD 1 TO WS-PLAYER-COUNT
021440             ADD 1 TO WS-PLAYERS-IN-COUNT
021450             SET PLYR-IDX TO WS-PLAYER-COUNT
021460             MOVE PLYB-I-ID           TO PLYB-M-ID (PLYR-IDX)
021470             MOVE PLYB-I-NAME         TO PLYB-M-NAME (PLYR-IDX)
021480             MOVE PLYB-I-TITLE        TO PLYB-M-TITLE (PLYR-IDX)
021490             MOVE PLYB-I-RACE         TO PLYB-M-RACE (PLYR-IDX)
021500             MOVE PLYB-I-PROF         TO PLYB-M-PROF (PLYR-IDX)
021510             MOVE PLYB-I-BIRTHDAY     TO PLYB-M-BIRTHDAY (PLYR-IDX)
021520             MOVE PLYB-I-BANNED       TO PLYB-M-BANNED (PLYR-IDX)
021530             MOVE PLYB-I-EXP          TO PLYB-M-EXP (PLYR-IDX)
021540             MOVE PLYB-I-LEVEL        TO PLYB-M-LEVEL (PLYR-IDX)
021550             MOVE PLYB-I-UNTIL-NEXT   TO PLYB-M-UNTIL-NEXT (PLYR-IDX)
021560             IF PLYB-I-ID > WS-HIGH-ID
021570                 MOVE PLYB-I-ID TO WS-HIGH-ID
021580             END-IF
021590     END-READ.
021600 110-MASTER-LOAD-EXIT.
021610     EXIT.
021620*
021630******************************************************************
021640*    LEVEL (1.1.2)  120-PRINT-HEADER-RTN                         *
021650******************************************************************
021660 120-PRINT-HEADER-RTN            SECTION.
021670 120-PRINT-HEADER-START.
021680     MOVE SPACES TO PLYB-R-LINE-WORK.
021690     MOVE 'PLAYER REGISTRY BATCH PROCESSING RUN' TO PLYB-RH-TITLE.
021700     MOVE 'PLYB100B' TO PLYB-RH-RUNID.
021710     MOVE PLYB-R-HEADER-VIEW TO REPORT-OUT-RECORD.
021720     WRITE REPORT-OUT-RECORD.
021730 120-PRINT-HEADER-EXIT.
021740     EXIT.
021750*
021760******************************************************************
021770*    LEVEL (1.1.3)  130-TRANS-READ-RTN                           *
021780******************************************************************
021790 130-TRANS-READ-RTN              SECTION.
021800 130-TRANS-READ-START.
021810     READ TRANS-IN
021820         AT END
021830             SET TRANIN-EOF TO TRUE
021840         NOT AT END
021850             CONTINUE
021860     END-READ.
021870 130-TRANS-READ-EXIT.
021880     EXIT.
021890*
021900******************************************************************
021910*    LEVEL (1.2)  200-PROCESS-RTN                                 *
021920*    ONE ITERATION PER TRANSACTION ALREADY IN TRANS-IN-RECORD.    *
021930******************************************************************
021940 200-PROCESS-RTN                 SECTION.
021950 200-PROCESS-START.
021960     PERFORM 300-DISPATCH-RTN.
021970     PERFORM 130-TRANS-READ-RTN.
021980 200-PROCESS-EXIT.
021990     EXIT.
022000*
022010******************************************************************
022020*    LEVEL (1.2.1)  300-DISPATCH-RTN                              *
022030******************************************************************
022040 300-DISPATCH-RTN                SECTION.
022050 300-DISPATCH-START.
022060     PERFORM 305-VALIDATE-CODE-RTN.
022070     IF WS-CODE-VALID-SW = 'N'
022080         PERFORM 480-BAD-CODE-RTN
022090     ELSE
022100         EVALUATE PLYB-T-CODE
022110             WHEN 'CREATE'
022120                 PERFORM 400-CREATE-RTN
022130             WHEN 'UPDATE'
022140                 PERFORM 410-UPDATE-RTN
022150             WHEN 'DELETE'
022160                 PERFORM 420-DELETE-RTN
022170             WHEN 'GETID '
022180                 PERFORM 430-GETID-RTN
022190             WHEN 'LIST  '
022200                 PERFORM 440-LIST-RTN
022210             WHEN 'COUNT '
022220                 PERFORM 470-COUNT-RTN
022230         END-EVALUATE
022240     END-IF.
022250 300-DISPATCH-EXIT.
022260     EXIT.
022270*
022280******************************************************************
022290*    LEVEL (1.2.1.1)  305-VALIDATE-CODE-RTN                      *
022300*    REJECTS A TRANSACTION CODE THAT IS NOT PLAIN ALPHABETIC     *
022310*    (A DAMAGED RECORD) BEFORE EVEN SEARCHING THE CODE TABLE,    *
022320*    THEN CONFIRMS IT IS ONE OF THE SIX CODES THIS RUN SUPPORTS. *
022330******************************************************************
022340 305-VALIDATE-CODE-RTN           SECTION.
022350 305-VALIDATE-CODE-START.
022360     IF PLYB-T-CODE IS NOT PLYB-ALPHA-CLASS
022370         MOVE 'N' TO WS-CODE-VALID-SW
022380     ELSE
022390         SET PLYB-CODE-IDX TO 1
022400         SEARCH PLYB-CODE-TABLE
022410             AT END
022420                 MOVE 'N' TO WS-CODE-VALID-SW
022430             WHEN PLYB-CODE-VALUE (PLYB-CODE-IDX) = PLYB-T-CODE
022440                 MOVE 'Y' TO WS-CODE-VALID-SW
022450         END-SEARCH
022460     END-IF.
022470 305-VALIDATE-CODE-EXIT.
022480     EXIT.
022490*
022500******************************************************************
022510*    LEVEL (1.3)  400-CREATE-RTN                                 *
022520******************************************************************
022530 400-CREATE-RTN                  SECTION.
022540 400-CREATE-START.
022550     ADD 1 TO WS-CNT-CREATE.
022560     MOVE SPACES TO WS-DISP-ID.
022570     PERFORM 405-VALIDATE-CREATE-RTN.
022580     IF WS-NOT-VALID
022590         MOVE 'BAD-REQUEST' TO WS-DISP
022600         ADD 1 TO WS-BAD-COUNT
022610     ELSE
022620         ADD 1 TO WS-HIGH-ID
022630         ADD 1 TO WS-PLAYER-COUNT
022640         SET PLYR-IDX TO WS-PLAYER-COUNT
022650         MOVE WS-HIGH-ID          TO PLYB-M-ID (PLYR-IDX)
022660         MOVE PLYB-T-NAME         TO PLYB-M-NAME (PLYR-IDX)
022670         MOVE PLYB-T-TITLE        TO PLYB-M-TITLE (PLYR-IDX)
022680         MOVE PLYB-T-RACE         TO PLYB-M-RACE (PLYR-IDX)
022690         MOVE PLYB-T-PROF         TO PLYB-M-PROF (PLYR-IDX)
022700         MOVE PLYB-T-BIRTHDAY     TO PLYB-M-BIRTHDAY (PLYR-IDX)
022710         IF PLYB-T-BANNED-SUPPLIED
022720             MOVE PLYB-T-BANNED   TO PLYB-M-BANNED (PLYR-IDX)
022730         ELSE
022740             MOVE 'N'             TO PLYB-M-BANNED (PLYR-IDX)
022750         END-IF
022760         MOVE PLYB-T-EXP          TO PLYB-M-EXP (PLYR-IDX)
022770         PERFORM 600-LEVEL-CALC-CALL-RTN
022780         MOVE WS-HIGH-ID          TO WS-DISP-ID-NUM
022790         MOVE WS-DISP-ID-NUM      TO WS-DISP-ID
022800         PERFORM 610-MOVE-ENTRY-TO-PRINT-RTN
022810         PERFORM 710-PRINT-DETAIL-RTN
022820         MOVE 'OK'                TO WS-DISP
022830         ADD 1 TO WS-OK-COUNT
022840     END-IF.
022850     PERFORM 700-PRINT-DISP-RTN.
022860 400-CREATE-EXIT.
022870     EXIT.
022880*
022890******************************************************************
022900*    LEVEL (1.3.1)  405-VALIDATE-CREATE-RTN                      *
022910******************************************************************
022920 405-VALIDATE-CREATE-RTN         SECTION.
022930 405-VALIDATE-CREATE-START.
022940     SET WS-VALID TO TRUE.
022950     IF PLYB-T-NAME-ABSENT OR PLYB-T-TITLE-ABSENT
022960         OR PLYB-T-RACE-ABSENT OR PLYB-T-PROF-ABSENT
022970         OR PLYB-T-BIRTHDAY-ABSENT OR PLYB-T-EXP-ABSENT
022980         SET WS-NOT-VALID TO TRUE
022990     END-IF.
023000     IF WS-VALID AND PLYB-T-NAME = SPACES
023010         SET WS-NOT-VALID TO TRUE
023020     END-IF.
023030     IF WS-VALID
023040         PERFORM 520-VALIDATE-RACE-RTN
023050         IF WS-RACE-VALID-SW = 'N'
023060             SET WS-NOT-VALID TO TRUE
023070         END-IF
023080     END-IF.
023090     IF WS-VALID
023100         PERFORM 530-VALIDATE-PROF-RTN
023110         IF WS-PROF-VALID-SW = 'N'
023120             SET WS-NOT-VALID TO TRUE
023130         END-IF
023140     END-IF.
023150     IF WS-VALID AND PLYB-T-EXP > 10000000
023160         SET WS-NOT-VALID TO TRUE
023170     END-IF.
023180     IF WS-VALID
023190         IF PLYB-T-BIRTHDAY < 20000101 OR PLYB-T-BIRTHDAY > 30001231
023200             SET WS-NOT-VALID TO TRUE
023210         END-IF
023220     END-IF.
023230 405-VALIDATE-CREATE-EXIT.
023240     EXIT.
023250*
023260******************************************************************
023270*    LEVEL (1.4)  410-UPDATE-RTN                                 *
023280******************************************************************
023290 410-UPDATE-RTN                  SECTION.
023300 410-UPDATE-START.
023310     ADD 1 TO WS-CNT-UPDATE.
023320     PERFORM 615-SET-DISP-ID-RTN.
023330     PERFORM 415-VALIDATE-UPDATE-RTN.
023340     IF WS-NOT-VALID
023350         MOVE 'BAD-REQUEST' TO WS-DISP
023360         ADD 1 TO WS-BAD-COUNT
023370     ELSE
023380         MOVE PLYB-T-ID TO WS-TARGET-ID
023390         PERFORM 510-LOOKUP-ID-RTN
023400         IF WS-FOUND-SW = 'N'
023410             MOVE 'NOT-FOUND' TO WS-DISP
023420             ADD 1 TO WS-NOTFOUND-COUNT
023430         ELSE
023440             IF PLYB-T-NAME-SUPPLIED
023450                 MOVE PLYB-T-NAME TO PLYB-M-NAME (PLYR-IDX)
023460             END-IF
023470             IF PLYB-T-TITLE-SUPPLIED
023480                 MOVE PLYB-T-TITLE TO PLYB-M-TITLE (PLYR-IDX)
023490             END-IF
023500             IF PLYB-T-RACE-SUPPLIED
023510                 MOVE PLYB-T-RACE TO PLYB-M-RACE (PLYR-IDX)
023520             END-IF
023530             IF PLYB-T-PROF-SUPPLIED
023540                 MOVE PLYB-T-PROF TO PLYB-M-PROF (PLYR-IDX)
023550             END-IF
023560             IF PLYB-T-BIRTHDAY-SUPPLIED
023570                 MOVE PLYB-T-BIRTHDAY TO PLYB-M-BIRTHDAY (PLYR-IDX)
023580             END-IF
023590             IF PLYB-T-BANNED-SUPPLIED
023600                 MOVE PLYB-T-BANNED TO PLYB-M-BANNED (PLYR-IDX)
023610             END-IF
023620             IF PLYB-T-EXP-SUPPLIED
023630                 MOVE PLYB-T-EXP TO PLYB-M-EXP (PLYR-IDX)
023640                 PERFORM 600-LEVEL-CALC-CALL-RTN
023650             END-IF
023660             PERFORM 610-MOVE-ENTRY-TO-PRINT-RTN
023670             PERFORM 710-PRINT-DETAIL-RTN
023680             MOVE 'OK' TO WS-DISP
023690             ADD 1 TO WS-OK-COUNT
023700         END-IF
023710     END-IF.
023720     PERFORM 700-PRINT-DISP-RTN.
023730 410-UPDATE-EXIT.
023740     EXIT.
023750*
023760******************************************************************
023770*    LEVEL (1.4.1)  415-VALIDATE-UPDATE-RTN                      *
023780******************************************************************
023790 415-VALIDATE-UPDATE-RTN         SECTION.
023800 415-VALIDATE-UPDATE-START.
023810     SET WS-VALID TO TRUE.
023820     IF PLYB-T-ID NOT > 0
023830         SET WS-NOT-VALID TO TRUE
023840     END-IF.
023850     IF WS-VALID AND PLYB-T-BIRTHDAY-SUPPLIED
023860         IF PLYB-T-BIRTHDAY < 20000101 OR PLYB-T-BIRTHDAY > 30001231
023870             SET WS-NOT-VALID TO TRUE
023880         END-IF
023890     END-IF.
023900     IF WS-VALID AND PLYB-T-EXP-SUPPLIED
023910         IF PLYB-T-EXP > 10000000
023920             SET WS-NOT-VALID TO TRUE
023930         END-IF
023940     END-IF.
023950     IF WS-VALID AND PLYB-T-RACE-SUPPLIED
023960         PERFORM 520-VALIDATE-RACE-RTN
023970         IF WS-RACE-VALID-SW = 'N'
023980             SET WS-NOT-VALID TO TRUE
023990         END-IF
024000     END-IF.
024010     IF WS-VALID AND PLYB-T-PROF-SUPPLIED
024020         PERFORM 530-VALIDATE-PROF-RTN
024030         IF WS-PROF-VALID-SW = 'N'
024040             SET WS-NOT-VALID TO TRUE
024050         END-IF
024060     END-IF.
024070 415-VALIDATE-UPDATE-EXIT.
024080     EXIT.
024090*
024100******************************************************************
024110*    LEVEL (1.5)  420-DELETE-RTN                                 *
024120******************************************************************
024130 420-DELETE-RTN                  SECTION.
024140 420-DELETE-START.
024150     ADD 1 TO WS-CNT-DELETE.
024160     PERFORM 615-SET-DISP-ID-RTN.
024170     IF PLYB-T-ID NOT > 0
024180         MOVE 'BAD-REQUEST' TO WS-DISP
024190         ADD 1 TO WS-BAD-COUNT
024200     ELSE
024210         MOVE PLYB-T-ID TO WS-TARGET-ID
024220         PERFORM 510-LOOKUP-ID-RTN
024230         IF WS-FOUND-SW = 'N'
024240             MOVE 'NOT-FOUND' TO WS-DISP
024250             ADD 1 TO WS-NOTFOUND-COUNT
024260         ELSE
024270             PERFORM 425-SHIFT-DELETE-RTN
024280             MOVE 'OK' TO WS-DISP
024290             ADD 1 TO WS-OK-COUNT
024300         END-IF
024310     END-IF.
024320     PERFORM 700-PRINT-DISP-RTN.
024330 420-DELETE-EXIT.
024340     EXIT.
024350*
024360******************************************************************
024370*    LEVEL (1.5.1)  425-SHIFT-DELETE-RTN                         *
024380*    CLOSES THE GAP LEFT BY THE DELETED ENTRY SO THE TABLE        *
024390*    STAYS CONTIGUOUS AND IN ASCENDING ID ORDER.                  *
024400******************************************************************
024410 425-SHIFT-DELETE-RTN            SECTION.
024420 425-SHIFT-DELETE-START.
024430     PERFORM 426-SHIFT-STEP-RTN
024440         VARYING PLYR-IDX FROM PLYR-IDX BY 1
024450         UNTIL PLYR-IDX >= WS-PLAYER-COUNT.
024460     SUBTRACT 1 FROM WS-PLAYER-COUNT.
024470 425-SHIFT-DELETE-EXIT.
024480     EXIT.
024490*
024500******************************************************************
024510*    LEVEL (1.5.1.1)  426-SHIFT-STEP-RTN                         *
024520******************************************************************
024530 426-SHIFT-STEP-RTN              SECTION.
024540 426-SHIFT-STEP-START.
024550     MOVE PLYB-M-ID          (PLYR-IDX + 1) TO PLYB-M-ID (PLYR-IDX).
024560     MOVE PLYB-M-NAME        (PLYR-IDX + 1) TO PLYB-M-NAME (PLYR-IDX).
024570     MOVE PLYB-M-TITLE       (PLYR-IDX + 1) TO PLYB-M-TITLE (PLYR-IDX).
024580     MOVE PLYB-M-RACE        (PLYR-IDX + 1) TO PLYB-M-RACE (PLYR-IDX).
024590     MOVE PLYB-M-PROF        (PLYR-IDX + 1) TO PLYB-M-PROF (PLYR-IDX).
024600     MOVE PLYB-M-BIRTHDAY    (PLYR-IDX + 1) TO PLYB-M-BIRTHDAY (PLYR-IDX).
024610     MOVE PLYB-M-BANNED      (PLYR-IDX + 1) TO PLYB-M-BANNED (PLYR-IDX).
024620     MOVE PLYB-M-EXP         (PLYR-IDX + 1) TO PLYB-M-EXP (PLYR-IDX).
024630     MOVE PLYB-M-LEVEL       (PLYR-IDX + 1) TO PLYB-M-LEVEL (PLYR-IDX).
024640     MOVE PLYB-M-UNTIL-NEXT (PLYR-IDX + 1)
024645         TO PLYB-M-UNTIL-NEXT (PLYR-IDX).
024650 426-SHIFT-STEP-EXIT.
024660     EXIT.
024670*
024680******************************************************************
024690*    LEVEL (1.6)  430-GETID-RTN                                  *
024700******************************************************************
024710 430-GETID-RTN                   SECTION.
024720 430-GETID-START.
024730     ADD 1 TO WS-CNT-GETID.
024740     PERFORM 615-SET-DISP-ID-RTN.
024750     IF PLYB-T-ID NOT > 0
024760         MOVE 'BAD-REQUEST' TO WS-DISP
024770         ADD 1 TO WS-BAD-COUNT
024780     ELSE
024790         MOVE PLYB-T-ID TO WS-TARGET-ID
024800         PERFORM 510-LOOKUP-ID-RTN
024810         IF WS-FOUND-SW = 'N'
024820             MOVE 'NOT-FOUND' TO WS-DISP
024830             ADD 1 TO WS-NOTFOUND-COUNT
024840         ELSE
024850             PERFORM 610-MOVE-ENTRY-TO-PRINT-RTN
024860             PERFORM 710-PRINT-DETAIL-RTN
024870             MOVE 'OK' TO WS-DISP
024880             ADD 1 TO WS-OK-COUNT
024890         END-IF
024900     END-IF.
024910     PERFORM 700-PRINT-DISP-RTN.
024920 430-GETID-EXIT.
024930     EXIT.
024940*
024950******************************************************************
024960*    LEVEL (1.7)  440-LIST-RTN                                   *
024970******************************************************************
024980 440-LIST-RTN                    SECTION.
024990 440-LIST-START.
025000     ADD 1 TO WS-CNT-LIST.
025010     MOVE SPACES TO WS-DISP-ID.
025020     IF PLYB-T-ORDER = SPACES
025030         MOVE 'ID        ' TO PLYB-T-ORDER
025040     END-IF.
025050     IF PLYB-T-PAGE-SIZE = ZERO
025060         MOVE 3 TO PLYB-T-PAGE-SIZE
025070     END-IF.
025080     PERFORM 445-BUILD-SELECT-RTN.
025090     PERFORM 450-SORT-SELECT-RTN.
025100     MOVE 'OK' TO WS-DISP.
025110     ADD 1 TO WS-OK-COUNT.
025120     PERFORM 700-PRINT-DISP-RTN.
025130     PERFORM 460-EMIT-PAGE-RTN.
025140 440-LIST-EXIT.
025150     EXIT.
025160*
025170******************************************************************
025180*    LEVEL (1.7.1)  445-BUILD-SELECT-RTN                         *
025190******************************************************************
025200 445-BUILD-SELECT-RTN            SECTION.
025210 445-BUILD-SELECT-START.
025220     MOVE ZERO TO WS-SELECT-COUNT.
025230     IF WS-PLAYER-COUNT > 0
025240         PERFORM 446-FILTER-SCAN-RTN
025250             VARYING PLYR-IDX FROM 1 BY 1
025260             UNTIL PLYR-IDX > WS-PLAYER-COUNT
025270     END-IF.
025280 445-BUILD-SELECT-EXIT.
025290     EXIT.
025300*
025310******************************************************************
025320*    LEVEL (1.7.1.1)  446-FILTER-SCAN-RTN                        *
025330******************************************************************
025340 446-FILTER-SCAN-RTN             SECTION.
025350 446-FILTER-SCAN-START.
025360     PERFORM 500-FILTER-MATCH-RTN.
025370     IF WS-ROW-MATCHES
025380         ADD 1 TO WS-SELECT-COUNT
025390         SET SEL-IDX TO WS-SELECT-COUNT
025400         MOVE PLYB-M-ID (PLYR-IDX)          TO PLYB-S-ID (SEL-IDX)
025410         MOVE PLYB-M-NAME (PLYR-IDX)        TO PLYB-S-NAME (SEL-IDX)
025420         MOVE PLYB-M-TITLE (PLYR-IDX)       TO PLYB-S-TITLE (SEL-IDX)
025430         MOVE PLYB-M-RACE (PLYR-IDX)        TO PLYB-S-RACE (SEL-IDX)
025440         MOVE PLYB-M-PROF (PLYR-IDX)        TO PLYB-S-PROF (SEL-IDX)
025450         MOVE PLYB-M-BIRTHDAY (PLYR-IDX)    TO PLYB-S-BIRTHDAY (SEL-IDX)
025460         MOVE PLYB-M-BANNED (PLYR-IDX)      TO PLYB-S-BANNED (SEL-IDX)
025470         MOVE PLYB-M-EXP (PLYR-IDX)         TO PLYB-S-EXP (SEL-IDX)
025480         MOVE PLYB-M-LEVEL (PLYR-IDX)       TO PLYB-S-LEVEL (SEL-IDX)
025490         MOVE PLYB-M-UNTIL-NEXT (PLYR-IDX)  TO PLYB-S-UNTIL-NEXT (SEL-IDX)
025500     END-IF.
025510 446-FILTER-SCAN-EXIT.
025520     EXIT.
025530*
025540******************************************************************
025550*    LEVEL (1.7.2)  450-SORT-SELECT-RTN                          *
025560*    PLAIN BUBBLE SORT - THE SELECTED SET IS SMALL ENOUGH THAT   *
025570*    A MORE ELABORATE SORT IS NOT WORTH THE CODE.                 *
025580******************************************************************
025590 450-SORT-SELECT-RTN             SECTION.
025600 450-SORT-SELECT-START.
025610     IF WS-SELECT-COUNT > 1
025620         MOVE 'Y' TO WS-SWAP-SW
025630         PERFORM 451-SORT-PASS-RTN UNTIL WS-SWAP-SW = 'N'
025640     END-IF.
025650 450-SORT-SELECT-EXIT.
025660     EXIT.
025670*
025680******************************************************************
025690*    LEVEL (1.7.2.1)  451-SORT-PASS-RTN                          *
025700******************************************************************
025710 451-SORT-PASS-RTN               SECTION.
025720 451-SORT-PASS-START.
025730     MOVE 'N' TO WS-SWAP-SW.
025740     PERFORM 452-SORT-COMPARE-RTN
025750         VARYING SEL-IDX FROM 1 BY 1
025760         UNTIL SEL-IDX > WS-SELECT-COUNT - 1.
025770 451-SORT-PASS-EXIT.
025780     EXIT.
025790*
025800******************************************************************
025810*    LEVEL (1.7.2.1.1)  452-SORT-COMPARE-RTN                     *
025820******************************************************************
025830 452-SORT-COMPARE-RTN            SECTION.
025840 452-SORT-COMPARE-START.
025850     SET SEL-IDX2 TO SEL-IDX.
025860     SET SEL-IDX2 UP BY 1.
025870     PERFORM 453-SORT-TEST-RTN.
025880 452-SORT-COMPARE-EXIT.
025890     EXIT.
025900*
025910******************************************************************
025920*    LEVEL (1.7.2.1.1.1)  453-SORT-TEST-RTN                      *
025930******************************************************************
025940 453-SORT-TEST-RTN               SECTION.
025950 453-SORT-TEST-START.
025960     MOVE 'N' TO WS-GT-SW.
025970     EVALUATE TRUE
025980         WHEN PLYB-T-ORDER = 'NAME'
025990             IF PLYB-S-NAME (SEL-IDX) > PLYB-S-NAME (SEL-IDX2)
026000                 MOVE 'Y' TO WS-GT-SW
026010             END-IF
026020         WHEN PLYB-T-ORDER = 'EXPERIENCE'
026030             IF PLYB-S-EXP (SEL-IDX) > PLYB-S-EXP (SEL-IDX2)
026040                 MOVE 'Y' TO WS-GT-SW
026050             END-IF
026060         WHEN PLYB-T-ORDER = 'BIRTHDAY'
026070             IF PLYB-S-BIRTHDAY (SEL-IDX) > PLYB-S-BIRTHDAY (SEL-IDX2)
026080                 MOVE 'Y' TO WS-GT-SW
026090             END-IF
026100         WHEN PLYB-T-ORDER = 'LEVEL'
026110             IF PLYB-S-LEVEL (SEL-IDX) > PLYB-S-LEVEL (SEL-IDX2)
026120                 MOVE 'Y' TO WS-GT-SW
026130             END-IF
026140         WHEN OTHER
026150             IF PLYB-S-ID (SEL-IDX) > PLYB-S-ID (SEL-IDX2)
026160                 MOVE 'Y' TO WS-GT-SW
026170             END-IF
026180     END-EVALUATE.
026190     IF WS-GT-SW = 'Y'
026200         PERFORM 454-SORT-SWAP-RTN
026210         MOVE 'Y' TO WS-SWAP-SW
026220     END-IF.
026230 453-SORT-TEST-EXIT.
026240     EXIT.
026250*
026260******************************************************************
026270*    LEVEL (1.7.2.1.1.2)  454-SORT-SWAP-RTN                      *
026280******************************************************************
026290 454-SORT-SWAP-RTN               SECTION.
026300 454-SORT-SWAP-START.
026310     MOVE PLYB-S-ID (SEL-IDX)          TO PLYB-W-ID.
026320     MOVE PLYB-S-NAME (SEL-IDX)        TO PLYB-W-NAME.
026330     MOVE PLYB-S-TITLE (SEL-IDX)       TO PLYB-W-TITLE.
026340     MOVE PLYB-S-RACE (SEL-IDX)        TO PLYB-W-RACE.
026350     MOVE PLYB-S-PROF (SEL-IDX)        TO PLYB-W-PROF.
026360     MOVE PLYB-S-BIRTHDAY (SEL-IDX)    TO PLYB-W-BIRTHDAY.
026370     MOVE PLYB-S-BANNED (SEL-IDX)      TO PLYB-W-BANNED.
026380     MOVE PLYB-S-EXP (SEL-IDX)         TO PLYB-W-EXP.
026390     MOVE PLYB-S-LEVEL (SEL-IDX)       TO PLYB-W-LEVEL.
026400     MOVE PLYB-S-UNTIL-NEXT (SEL-IDX)  TO PLYB-W-UNTIL-NEXT.
026410     MOVE PLYB-S-ID (SEL-IDX2)         TO PLYB-S-ID (SEL-IDX).
026420     MOVE PLYB-S-NAME (SEL-IDX2)       TO PLYB-S-NAME (SEL-IDX).
026430     MOVE PLYB-S-TITLE (SEL-IDX2)      TO PLYB-S-TITLE (SEL-IDX).
026440     MOVE PLYB-S-RACE (SEL-IDX2)       TO PLYB-S-RACE (SEL-IDX).
026450     MOVE PLYB-S-PROF (SEL-IDX2)       TO PLYB-S-PROF (SEL-IDX).
026460     MOVE PLYB-S-BIRTHDAY (SEL-IDX2)   TO PLYB-S-BIRTHDAY (SEL-IDX).
026470     MOVE PLYB-S-BANNED (SEL-IDX2)     TO PLYB-S-BANNED (SEL-IDX).
026480     MOVE PLYB-S-EXP (SEL-IDX2)        TO PLYB-S-EXP (SEL-IDX).
026490     MOVE PLYB-S-LEVEL (SEL-IDX2)      TO PLYB-S-LEVEL (SEL-IDX).
026500     MOVE PLYB-S-UNTIL-NEXT (SEL-IDX2) TO PLYB-S-UNTIL-NEXT (SEL-IDX).
026510     MOVE PLYB-W-ID                    TO PLYB-S-ID (SEL-IDX2).
026520     MOVE PLYB-W-NAME                  TO PLYB-S-NAME (SEL-IDX2).
026530     MOVE PLYB-W-TITLE                 TO PLYB-S-TITLE (SEL-IDX2).
026540     MOVE PLYB-W-RACE                  TO PLYB-S-RACE (SEL-IDX2).
026550     MOVE PLYB-W-PROF                  TO PLYB-S-PROF (SEL-IDX2).
026560     MOVE PLYB-W-BIRTHDAY              TO PLYB-S-BIRTHDAY (SEL-IDX2).
026570     MOVE PLYB-W-BANNED                TO PLYB-S-BANNED (SEL-IDX2).
026580     MOVE PLYB-W-EXP                   TO PLYB-S-EXP (SEL-IDX2).
026590     MOVE PLYB-W-LEVEL                 TO PLYB-S-LEVEL (SEL-IDX2).
026600     MOVE PLYB-W-UNTIL-NEXT            TO PLYB-S-UNTIL-NEXT (SEL-IDX2).
026610 454-SORT-SWAP-EXIT.
026620     EXIT.
026630*
026640******************************************************************
026650*    LEVEL (1.7.3)  460-EMIT-PAGE-RTN                            *
026660******************************************************************
026670 460-EMIT-PAGE-RTN               SECTION.
026680 460-EMIT-PAGE-START.
026690     COMPUTE WS-SKIP-COUNT = PLYB-T-PAGE-NUM * PLYB-T-PAGE-SIZE.
026700     MOVE ZERO TO WS-EMIT-COUNT.
026710     COMPUTE WS-START-IDX = WS-SKIP-COUNT + 1.
026720     IF WS-START-IDX <= WS-SELECT-COUNT
026730         PERFORM 461-EMIT-ONE-RTN
026740             VARYING SEL-IDX FROM WS-START-IDX BY 1
026750             UNTIL SEL-IDX > WS-SELECT-COUNT
026760                OR WS-EMIT-COUNT >= PLYB-T-PAGE-SIZE
026770     END-IF.
026780 460-EMIT-PAGE-EXIT.
026790     EXIT.
026800*
026810******************************************************************
026820*    LEVEL (1.7.3.1)  461-EMIT-ONE-RTN                           *
026830******************************************************************
026840 461-EMIT-ONE-RTN                SECTION.
026850 461-EMIT-ONE-START.
026860     MOVE PLYB-S-ID (SEL-IDX)          TO PLYB-P-ID.
026870     MOVE PLYB-S-NAME (SEL-IDX)        TO PLYB-P-NAME.
026880     MOVE PLYB-S-TITLE (SEL-IDX)       TO PLYB-P-TITLE.
026890     MOVE PLYB-S-RACE (SEL-IDX)        TO PLYB-P-RACE.
026900     MOVE PLYB-S-PROF (SEL-IDX)        TO PLYB-P-PROF.
026910     MOVE PLYB-S-BIRTHDAY (SEL-IDX)    TO PLYB-P-BIRTHDAY.
026920     MOVE PLYB-S-BANNED (SEL-IDX)      TO PLYB-P-BANNED.
026930     MOVE PLYB-S-EXP (SEL-IDX)         TO PLYB-P-EXP.
026940     MOVE PLYB-S-LEVEL (SEL-IDX)       TO PLYB-P-LEVEL.
026950     MOVE PLYB-S-UNTIL-NEXT (SEL-IDX)  TO PLYB-P-UNTIL-NEXT.
026960     PERFORM 710-PRINT-DETAIL-RTN.
026970     ADD 1 TO WS-EMIT-COUNT.
026980 461-EMIT-ONE-EXIT.
026990     EXIT.
027000*
027010******************************************************************
027020*    LEVEL (1.8)  470-COUNT-RTN                                  *
027030******************************************************************
027040 470-COUNT-RTN                   SECTION.
027050 470-COUNT-START.
027060     ADD 1 TO WS-CNT-COUNT.
027070     MOVE SPACES TO WS-DISP-ID.
027080     PERFORM 445-BUILD-SELECT-RTN.
027090     MOVE 'OK' TO WS-DISP.
027100     ADD 1 TO WS-OK-COUNT.
027110     PERFORM 700-PRINT-DISP-RTN.
027120     PERFORM 720-PRINT-COUNT-RTN.
027130 470-COUNT-EXIT.
027140     EXIT.
027150*
027160******************************************************************
027170*    LEVEL (1.9)  480-BAD-CODE-RTN                                *
027180******************************************************************
027190 480-BAD-CODE-RTN                SECTION.
027200 480-BAD-CODE-START.
027210     MOVE SPACES TO WS-DISP-ID.
027220     MOVE 'BAD-REQUEST' TO WS-DISP.
027230     ADD 1 TO WS-BAD-COUNT.
027240     PERFORM 700-PRINT-DISP-RTN.
027250 480-BAD-CODE-EXIT.
027260     EXIT.
027270*
027280******************************************************************
027290*    LEVEL (2.0)  500-FILTER-MATCH-RTN                           *
027300*    EVALUATES EVERY SUPPLIED LIST/COUNT CRITERION AGAINST THE   *
027310*    PLAYER-TABLE ENTRY AT PLYR-IDX.  ALL SUPPLIED CRITERIA MUST *
027320*    HOLD (AND CONJUNCTION) FOR THE ROW TO MATCH.                 *
027330******************************************************************
027340 500-FILTER-MATCH-RTN            SECTION.
027350 500-FILTER-MATCH-START.
027360     SET WS-ROW-MATCHES TO TRUE.
027370     IF WS-ROW-MATCHES AND PLYB-T-F-NAME-SUPPLIED
027380         MOVE PLYB-M-NAME (PLYR-IDX)  TO WS-LIKE-SOURCE
027390         MOVE PLYB-T-F-NAME           TO WS-LIKE-FILTER
027400         MOVE 12 TO WS-LIKE-SRC-MAXLEN
027410         MOVE 12 TO WS-LIKE-FILT-MAXLEN
027420         PERFORM 550-LIKE-CHECK-RTN
027430         IF WS-LIKE-SW = 'N'
027440             SET WS-ROW-NO-MATCH TO TRUE
027450         END-IF
027460     END-IF.
027470     IF WS-ROW-MATCHES AND PLYB-T-F-TITLE-SUPPLIED
027480         MOVE PLYB-M-TITLE (PLYR-IDX) TO WS-LIKE-SOURCE
027490         MOVE PLYB-T-F-TITLE          TO WS-LIKE-FILTER
027500         MOVE 30 TO WS-LIKE-SRC-MAXLEN
027510         MOVE 30 TO WS-LIKE-FILT-MAXLEN
027520         PERFORM 550-LIKE-CHECK-RTN
027530         IF WS-LIKE-SW = 'N'
027540             SET WS-ROW-NO-MATCH TO TRUE
027550         END-IF
027560     END-IF.
027570     IF WS-ROW-MATCHES AND PLYB-T-F-RACE-SUPPLIED
027580         IF PLYB-M-RACE (PLYR-IDX) NOT = PLYB-T-F-RACE
027590             SET WS-ROW-NO-MATCH TO TRUE
027600         END-IF
027610     END-IF.
027620     IF WS-ROW-MATCHES AND PLYB-T-F-PROF-SUPPLIED
027630         IF PLYB-M-PROF (PLYR-IDX) NOT = PLYB-T-F-PROF
027640             SET WS-ROW-NO-MATCH TO TRUE
027650         END-IF
027660     END-IF.
027670     IF WS-ROW-MATCHES AND PLYB-T-F-BANNED-SUPPLIED
027680         IF PLYB-M-BANNED (PLYR-IDX) NOT = PLYB-T-F-BANNED
027690             SET WS-ROW-NO-MATCH TO TRUE
027700         END-IF
027710     END-IF.
027720     IF WS-ROW-MATCHES AND PLYB-T-F-AFTER-SUPPLIED
027730         IF PLYB-M-BIRTHDAY (PLYR-IDX) NOT > PLYB-T-F-AFTER
027740             SET WS-ROW-NO-MATCH TO TRUE
027750         END-IF
027760     END-IF.
027770     IF WS-ROW-MATCHES AND PLYB-T-F-BEFORE-SUPPLIED
027780         IF PLYB-M-BIRTHDAY (PLYR-IDX) NOT < PLYB-T-F-BEFORE
027790             SET WS-ROW-NO-MATCH TO TRUE
027800         END-IF
027810     END-IF.
027820     IF WS-ROW-MATCHES AND PLYB-T-F-MINEXP-SUPPLIED
027830         IF PLYB-M-EXP (PLYR-IDX) NOT > PLYB-T-F-MINEXP
027840             SET WS-ROW-NO-MATCH TO TRUE
027850         END-IF
027860     END-IF.
027870     IF WS-ROW-MATCHES AND PLYB-T-F-MAXEXP-SUPPLIED
027880         IF PLYB-M-EXP (PLYR-IDX) NOT < PLYB-T-F-MAXEXP
027890             SET WS-ROW-NO-MATCH TO TRUE
027900         END-IF
027910     END-IF.
027920     IF WS-ROW-MATCHES AND PLYB-T-F-MINLVL-SUPPLIED
027930         IF PLYB-M-LEVEL (PLYR-IDX) NOT > PLYB-T-F-MINLVL
027940             SET WS-ROW-NO-MATCH TO TRUE
027950         END-IF
027960     END-IF.
027970     IF WS-ROW-MATCHES AND PLYB-T-F-MAXLVL-SUPPLIED
027980         IF PLYB-M-LEVEL (PLYR-IDX) NOT < PLYB-T-F-MAXLVL
027990             SET WS-ROW-NO-MATCH TO TRUE
028000         END-IF
028010     END-IF.
028020 500-FILTER-MATCH-EXIT.
028030     EXIT.
028040*
028050******************************************************************
028060*    LEVEL (2.1)  510-LOOKUP-ID-RTN                              *
028070*    BINARY SEARCH OF THE IN-MEMORY TABLE BY WS-TARGET-ID.        *
028080******************************************************************
028090 510-LOOKUP-ID-RTN               SECTION.
028100 510-LOOKUP-ID-START.
028110     MOVE 'N' TO WS-FOUND-SW.
028120     IF WS-PLAYER-COUNT > 0
028130         SEARCH ALL PLAYER-TABLE-ENTRY
028140             AT END
028150                 MOVE 'N' TO WS-FOUND-SW
028160             WHEN PLYB-M-ID (PLYR-IDX) = WS-TARGET-ID
028170                 MOVE 'Y' TO WS-FOUND-SW
028180         END-SEARCH
028190     END-IF.
028200 510-LOOKUP-ID-EXIT.
028210     EXIT.
028220*
028230******************************************************************
028240*    LEVEL (2.2)  520-VALIDATE-RACE-RTN                          *
028250******************************************************************
028260 520-VALIDATE-RACE-RTN           SECTION.
028270 520-VALIDATE-RACE-START.
028280     MOVE 'N' TO WS-RACE-VALID-SW.
028290     SET PLYB-RACE-IDX TO 1.
028300     SEARCH PLYB-RACE-TABLE
028310         AT END
028320             MOVE 'N' TO WS-RACE-VALID-SW
028330         WHEN PLYB-RACE-VALUE (PLYB-RACE-IDX) = PLYB-T-RACE
028340             MOVE 'Y' TO WS-RACE-VALID-SW
028350     END-SEARCH.
028360 520-VALIDATE-RACE-EXIT.
028370     EXIT.
028380*
028390******************************************************************
028400*    LEVEL (2.3)  530-VALIDATE-PROF-RTN                         *
028410******************************************************************
028420 530-VALIDATE-PROF-RTN           SECTION.
028430 530-VALIDATE-PROF-START.
028440     MOVE 'N' TO WS-PROF-VALID-SW.
028450     SET PLYB-PROF-IDX TO 1.
028460     SEARCH PLYB-PROF-TABLE
028470         AT END
028480             MOVE 'N' TO WS-PROF-VALID-SW
028490         WHEN PLYB-PROF-VALUE (PLYB-PROF-IDX) = PLYB-T-PROF
028500             MOVE 'Y' TO WS-PROF-VALID-SW
028510     END-SEARCH.
028520 530-VALIDATE-PROF-EXIT.
028530     EXIT.
028540*
028550******************************************************************
028560*    LEVEL (2.4)  550-LIKE-CHECK-RTN                             *
028570*    SETS WS-LIKE-SW TO 'Y' WHEN THE TRIMMED CONTENT OF          *
028580*    WS-LIKE-FILTER APPEARS ANYWHERE IN WS-LIKE-SOURCE, OR WHEN  *
028590*    THE FILTER IS ALL SPACES (EMPTY SUBSTRING MATCHES ALL).     *
028600******************************************************************
028610 550-LIKE-CHECK-RTN              SECTION.
028620 550-LIKE-CHECK-START.
028630     MOVE 'N' TO WS-LIKE-SW.
028640     PERFORM 555-LIKE-FILTLEN-RTN.
028650     IF WS-FILT-LEN = 0
028660         MOVE 'Y' TO WS-LIKE-SW
028670     ELSE
028680         COMPUTE WS-SCAN-MAX =
028690             WS-LIKE-SRC-MAXLEN - WS-FILT-LEN + 1
028700         IF WS-SCAN-MAX >= 1
028710             MOVE 1 TO WS-SCAN-POS
028720             PERFORM 560-LIKE-SCAN-RTN
028730                 UNTIL WS-LIKE-MATCH OR WS-SCAN-POS > WS-SCAN-MAX
028740         END-IF
028750     END-IF.
028760 550-LIKE-CHECK-EXIT.
028770     EXIT.
028780*
028790******************************************************************
028800*    LEVEL (2.4.1)  555-LIKE-FILTLEN-RTN                         *
028810******************************************************************
028820 555-LIKE-FILTLEN-RTN            SECTION.
028830 555-LIKE-FILTLEN-START.
028840     MOVE 'N' TO WS-TRIM-DONE-SW.
028850     MOVE WS-LIKE-FILT-MAXLEN TO WS-FILT-LEN.
028860     PERFORM 556-LIKE-TRIM-STEP-RTN UNTIL WS-TRIM-DONE-SW = 'Y'.
028870 555-LIKE-FILTLEN-EXIT.
028880     EXIT.
028890*
028900******************************************************************
028910*    LEVEL (2.4.1.1)  556-LIKE-TRIM-STEP-RTN                     *
028920******************************************************************
028930 556-LIKE-TRIM-STEP-RTN          SECTION.
028940 556-LIKE-TRIM-STEP-START.
028950     IF WS-FILT-LEN = 0
028960         MOVE 'Y' TO WS-TRIM-DONE-SW
028970     ELSE
028980         IF WS-LIKE-FILTER (WS-FILT-LEN : 1) NOT = SPACE
028990             MOVE 'Y' TO WS-TRIM-DONE-SW
029000         ELSE
029010             SUBTRACT 1 FROM WS-FILT-LEN
029020         END-IF
029030     END-IF.
029040 556-LIKE-TRIM-STEP-EXIT.
029050     EXIT.
029060*
029070******************************************************************
029080*    LEVEL (2.4.2)  560-LIKE-SCAN-RTN                            *
029090******************************************************************
029100 560-LIKE-SCAN-RTN               SECTION.
029110 560-LIKE-SCAN-START.
029120     IF WS-LIKE-SOURCE (WS-SCAN-POS : WS-FILT-LEN)
029130             = WS-LIKE-FILTER (1 : WS-FILT-LEN)
029140         MOVE 'Y' TO WS-LIKE-SW
029150     ELSE
029160         ADD 1 TO WS-SCAN-POS
029170     END-IF.
029180 560-LIKE-SCAN-EXIT.
029190     EXIT.
029200*
029210******************************************************************
029220*    LEVEL (2.5)  600-LEVEL-CALC-CALL-RTN                        *
029230******************************************************************
029240 600-LEVEL-CALC-CALL-RTN         SECTION.
029250 600-LEVEL-CALC-CALL-START.
029260     MOVE PLYB-M-EXP (PLYR-IDX)   TO PLYB-LP-EXP.
029270     CALL 'PLYB110U' USING WS-LEVEL-PARM.
029280     MOVE PLYB-LP-LEVEL           TO PLYB-M-LEVEL (PLYR-IDX).
029290     MOVE PLYB-LP-UNTIL-NEXT      TO PLYB-M-UNTIL-NEXT (PLYR-IDX).
029300 600-LEVEL-CALC-CALL-EXIT.
029310     EXIT.
029320*
029330******************************************************************
029340*    LEVEL (2.6)  610-MOVE-ENTRY-TO-PRINT-RTN                    *
029350******************************************************************
029360 610-MOVE-ENTRY-TO-PRINT-RTN     SECTION.
029370 610-MOVE-ENTRY-TO-PRINT-START.
029380     MOVE PLYB-M-ID (PLYR-IDX)           TO PLYB-P-ID.
029390     MOVE PLYB-M-NAME (PLYR-IDX)         TO PLYB-P-NAME.
029400     MOVE PLYB-M-TITLE (PLYR-IDX)        TO PLYB-P-TITLE.
029410     MOVE PLYB-M-RACE (PLYR-IDX)         TO PLYB-P-RACE.
029420     MOVE PLYB-M-PROF (PLYR-IDX)         TO PLYB-P-PROF.
029430     MOVE PLYB-M-BIRTHDAY (PLYR-IDX)     TO PLYB-P-BIRTHDAY.
029440     MOVE PLYB-M-BANNED (PLYR-IDX)       TO PLYB-P-BANNED.
029450     MOVE PLYB-M-EXP (PLYR-IDX)          TO PLYB-P-EXP.
029460     MOVE PLYB-M-LEVEL (PLYR-IDX)        TO PLYB-P-LEVEL.
029470     MOVE PLYB-M-UNTIL-NEXT (PLYR-IDX)   TO PLYB-P-UNTIL-NEXT.
029480 610-MOVE-ENTRY-TO-PRINT-EXIT.
029490     EXIT.
029500*
029510******************************************************************
029520*    LEVEL (2.7)  615-SET-DISP-ID-RTN                           *
029530*    STAGES THE ATTEMPTED TARGET ID FOR THE DISPOSITION LINE,   *
029540*    EVEN WHEN THE ID TURNS OUT TO BE INVALID OR NOT FOUND.      *
029550******************************************************************
029560 615-SET-DISP-ID-RTN             SECTION.
029570 615-SET-DISP-ID-START.
029580     IF PLYB-T-ID < 0
029590         COMPUTE WS-DISP-ID-NUM = 0 - PLYB-T-ID
029600     ELSE
029610         MOVE PLYB-T-ID TO WS-DISP-ID-NUM
029620     END-IF.
029630     MOVE WS-DISP-ID-NUM TO WS-DISP-ID.
029640 615-SET-DISP-ID-EXIT.
029650     EXIT.
029660*
029670******************************************************************
029680*    LEVEL (2.8)  700-PRINT-DISP-RTN                             *
029690******************************************************************
029700 700-PRINT-DISP-RTN              SECTION.
029710 700-PRINT-DISP-START.
029720     ADD 1 TO WS-SEQ-NO.
029730     MOVE SPACES TO PLYB-R-LINE-WORK.
029740     MOVE WS-SEQ-NO TO PLYB-RD-SEQ.
029750     MOVE PLYB-T-CODE TO PLYB-RD-CODE.
029760     MOVE WS-DISP-ID TO PLYB-RD-ID.
029770     MOVE WS-DISP TO PLYB-RD-DISP.
029780     MOVE PLYB-R-DISP-VIEW TO REPORT-OUT-RECORD.
029790     WRITE REPORT-OUT-RECORD.
029800 700-PRINT-DISP-EXIT.
029810     EXIT.
029820*
029830******************************************************************
029840*    LEVEL (2.9)  710-PRINT-DETAIL-RTN                           *
029850******************************************************************
029860 710-PRINT-DETAIL-RTN            SECTION.
029870 710-PRINT-DETAIL-START.
029880     MOVE SPACES TO PLYB-R-LINE-WORK.
029890     MOVE PLYB-P-ID           TO PLYB-RP-ID.
029900     MOVE PLYB-P-NAME         TO PLYB-RP-NAME.
029910     MOVE PLYB-P-TITLE        TO PLYB-RP-TITLE.
029920     MOVE PLYB-P-RACE         TO PLYB-RP-RACE.
029930     MOVE PLYB-P-PROF         TO PLYB-RP-PROF.
029940     MOVE PLYB-P-BIRTHDAY     TO PLYB-RP-BIRTHDAY.
029950     MOVE PLYB-P-BANNED       TO PLYB-RP-BANNED.
029960     MOVE PLYB-P-EXP          TO PLYB-RP-EXP.
029970     MOVE PLYB-P-LEVEL        TO PLYB-RP-LEVEL.
029980     MOVE PLYB-P-UNTIL-NEXT   TO PLYB-RP-UNTIL-NEXT.
029990     MOVE PLYB-R-DETAIL-VIEW  TO REPORT-OUT-RECORD.
030000     WRITE REPORT-OUT-RECORD.
030010 710-PRINT-DETAIL-EXIT.
030020     EXIT.
030030*
030040******************************************************************
030050*    LEVEL (3.0)  720-PRINT-COUNT-RTN                            *
030060******************************************************************
030070 720-PRINT-COUNT-RTN             SECTION.
030080 720-PRINT-COUNT-START.
030090     MOVE SPACES TO PLYB-R-LINE-WORK.
030100     MOVE 'COUNT = ' TO PLYB-RC-LABEL.
030110     MOVE WS-SELECT-COUNT TO PLYB-RC-COUNT.
030120     MOVE PLYB-R-COUNT-VIEW TO REPORT-OUT-RECORD.
030130     WRITE REPORT-OUT-RECORD.
030140 720-PRINT-COUNT-EXIT.
030150     EXIT.
030160*
030170******************************************************************
030180*    LEVEL (3.1)  800-TOTALS-RTN                                 *
030190*    CONTROL TOTALS BLOCK PRINTED AT END OF THE TRANSACTION FILE. *
030200******************************************************************
030210 800-TOTALS-RTN                  SECTION.
030220 800-TOTALS-START.
030230     MOVE 'TRANSACTIONS READ  ' TO WS-TOTAL-LABEL.
030240     MOVE WS-SEQ-NO TO WS-TOTAL-VALUE.
030250     PERFORM 810-PRINT-ONE-TOTAL-RTN.
030260     MOVE 'CREATE COUNT        ' TO WS-TOTAL-LABEL.
030270     MOVE WS-CNT-CREATE TO WS-TOTAL-VALUE.
030280     PERFORM 810-PRINT-ONE-TOTAL-RTN.
030290     MOVE 'UPDATE COUNT        ' TO WS-TOTAL-LABEL.
030300     MOVE WS-CNT-UPDATE TO WS-TOTAL-VALUE.
030310     PERFORM 810-PRINT-ONE-TOTAL-RTN.
030320     MOVE 'DELETE COUNT        ' TO WS-TOTAL-LABEL.
030330     MOVE WS-CNT-DELETE TO WS-TOTAL-VALUE.
030340     PERFORM 810-PRINT-ONE-TOTAL-RTN.
030350     MOVE 'GETID COUNT         ' TO WS-TOTAL-LABEL.
030360     MOVE WS-CNT-GETID TO WS-TOTAL-VALUE.
030370     PERFORM 810-PRINT-ONE-TOTAL-RTN.
030380     MOVE 'LIST COUNT          ' TO WS-TOTAL-LABEL.
030390     MOVE WS-CNT-LIST TO WS-TOTAL-VALUE.
030400     PERFORM 810-PRINT-ONE-TOTAL-RTN.
030410     MOVE 'COUNT COUNT         ' TO WS-TOTAL-LABEL.
030420     MOVE WS-CNT-COUNT TO WS-TOTAL-VALUE.
030430     PERFORM 810-PRINT-ONE-TOTAL-RTN.
030440     MOVE 'OK DISPOSITIONS     ' TO WS-TOTAL-LABEL.
030450     MOVE WS-OK-COUNT TO WS-TOTAL-VALUE.
030460     PERFORM 810-PRINT-ONE-TOTAL-RTN.
030470     MOVE 'BAD-REQUEST DISPOS. ' TO WS-TOTAL-LABEL.
030480     MOVE WS-BAD-COUNT TO WS-TOTAL-VALUE.
030490     PERFORM 810-PRINT-ONE-TOTAL-RTN.
030500     MOVE 'NOT-FOUND DISPOS.   ' TO WS-TOTAL-LABEL.
030510     MOVE WS-NOTFOUND-COUNT TO WS-TOTAL-VALUE.
030520     PERFORM 810-PRINT-ONE-TOTAL-RTN.
030530     MOVE 'PLAYERS IN ON LOAD  ' TO WS-TOTAL-LABEL.
030540     MOVE WS-PLAYERS-IN-COUNT TO WS-TOTAL-VALUE.
030550     PERFORM 810-PRINT-ONE-TOTAL-RTN.
030560     MOVE 'PLAYERS OUT AT END  ' TO WS-TOTAL-LABEL.
030570     MOVE WS-PLAYER-COUNT TO WS-TOTAL-VALUE.
030580     PERFORM 810-PRINT-ONE-TOTAL-RTN.
030600 800-TOTALS-EXIT.
030610     EXIT.
030620*
030630******************************************************************
030640*    LEVEL (3.1.1)  810-PRINT-ONE-TOTAL-RTN                      *
030650******************************************************************
030660 810-PRINT-ONE-TOTAL-RTN         SECTION.
030670 810-PRINT-ONE-TOTAL-START.
030680     MOVE SPACES TO PLYB-R-LINE-WORK.
030690     MOVE WS-TOTAL-LABEL TO PLYB-RT-LABEL.
030700     MOVE WS-TOTAL-VALUE TO PLYB-RT-VALUE.
030710     MOVE PLYB-R-TOTALS-VIEW TO REPORT-OUT-RECORD.
030720     WRITE REPORT-OUT-RECORD.
030730 810-PRINT-ONE-TOTAL-EXIT.
030740     EXIT.
030750*
030880******************************************************************
030890*    LEVEL (3.2)  850-MASTER-WRITE-RTN                           *
030900*    REWRITES THE (POSSIBLY MODIFIED) TABLE AS THE NEW MASTER,   *
030910*    STILL IN ASCENDING PLAYER-ID ORDER.                         *
030920******************************************************************
030930 850-MASTER-WRITE-RTN            SECTION.
030940 850-MASTER-WRITE-START.
030950     IF WS-PLAYER-COUNT > 0
030960         PERFORM 855-WRITE-ONE-MASTER-RTN
030970             VARYING PLYR-IDX FROM 1 BY 1
030980             UNTIL PLYR-IDX > WS-PLAYER-COUNT
030990     END-IF.
031000 850-MASTER-WRITE-EXIT.
031010     EXIT.
031020*
031030******************************************************************
031040*    LEVEL (3.2.1)  855-WRITE-ONE-MASTER-RTN                     *
031050******************************************************************
031060 855-WRITE-ONE-MASTER-RTN        SECTION.
031070 855-WRITE-ONE-MASTER-START.
031080     MOVE PLYB-M-ID (PLYR-IDX)          TO PLYB-O-ID.
031090     MOVE PLYB-M-NAME (PLYR-IDX)        TO PLYB-O-NAME.
031100     MOVE PLYB-M-TITLE (PLYR-IDX)       TO PLYB-O-TITLE.
031110     MOVE PLYB-M-RACE (PLYR-IDX)        TO PLYB-O-RACE.
031120     MOVE PLYB-M-PROF (PLYR-IDX)        TO PLYB-O-PROF.
031130     MOVE PLYB-M-BIRTHDAY (PLYR-IDX)    TO PLYB-O-BIRTHDAY.
031140     MOVE PLYB-M-BANNED (PLYR-IDX)      TO PLYB-O-BANNED.
031150     MOVE PLYB-M-EXP (PLYR-IDX)         TO PLYB-O-EXP.
031160     MOVE PLYB-M-LEVEL (PLYR-IDX)       TO PLYB-O-LEVEL.
031170     MOVE PLYB-M-UNTIL-NEXT (PLYR-IDX)  TO PLYB-O-UNTIL-NEXT.
031180     WRITE PLAYERS-OUT-RECORD.
031190 855-WRITE-ONE-MASTER-EXIT.
031200     EXIT.
031210*
031220******************************************************************
031230*    LEVEL (3.3)  900-TERM-RTN                                   *
031240******************************************************************
031250 900-TERM-RTN                    SECTION.
031260 900-TERM-START.
031270     CLOSE PLAYERS-IN TRANS-IN PLAYERS-OUT REPORT-OUT.
031280 900-TERM-EXIT.
031290     EXIT.
